000100******************************************************************
000200* QMA1REC  -  LAYOUT DEL REGISTRO MAESTRO DE PRECIOS LIMPIOS      *
000300*-----------------------------------------------------------------*
000400* PROGRAMADOR : L. A. PORTILLO GARCIA (LPG)                      *
000500* FECHA       : 14/01/1989                                       *
000600* APLICACION  : QUANTMARKET-LAB                                  *
000700* DESCRIPCION : LAYOUT COMPARTIDO DEL ARCHIVO MAESTRO DE PRECIOS *
000800*             : DIARIOS YA DEPURADOS Y ORDENADOS POR FECHA. ES   *
000900*             : COPIADO TANTO POR QMA1CLN (LO ESCRIBE) COMO POR  *
001000*             : QMA1ANL (LO LEE).                                *
001100******************************************************************
001200*-----------------------------------------------------------------
001300*                 B I T A C O R A   D E   C A M B I O S
001400*-----------------------------------------------------------------
001500* 14/01/89 LPG 0000  CREACION DEL LAYOUT.                        *
001600* 04/08/26 DCM 0402  SE AMPLIA EL REGISTRO CON CAMPOS DE CONTROL  *
001700*                    Y TRAZABILIDAD (ESTADO, MONEDA, ALIMEN-      *
001800*                    TADOR DE ORIGEN, SECUENCIA DEL CRUDO, FOLIO  *
001900*                    DE LOTE Y HORA DE CARGA); EL LAYOUT ANTERIOR *
002000*                    SOLO TRAIA SEIS CAMPOS DE NEGOCIO Y UN       *
002100*                    FILLER DE RELLENO, INSUFICIENTE PARA DAR     *
002200*                    SOPORTE A UNA AUDITORIA DE PRODUCCION.       *
002300******************************************************************
002400*-----------------------------------------------------------------
002500*    R E G I S T R O   M A E S T R O   D E   P R E C I O S
002600*    ( L I M P I O ,   O R D E N A D O   P O R   F E C H A )
002700*-----------------------------------------------------------------
002800 01  QM1-CLEAN-PRICE-REC.
002900*---------------> FECHA DE COTIZACION (CLAVE DE ORDEN DEL SORT)
003000     05  QM1-CLN-DATE              PIC 9(08).
003100     05  QM1-CLN-DATE-R REDEFINES QM1-CLN-DATE.
003200         10  QM1-CLN-YEAR          PIC 9(04).
003300         10  QM1-CLN-MONTH         PIC 9(02).
003400         10  QM1-CLN-DAY           PIC 9(02).
003500*---------------> PRECIOS DEL DIA, YA VALIDADOS POR QMA1CLN
003600     05  QM1-CLN-OPEN              PIC S9(07)V9(04).
003700     05  QM1-CLN-HIGH              PIC S9(07)V9(04).
003800     05  QM1-CLN-LOW               PIC S9(07)V9(04).
003900     05  QM1-CLN-CLOSE             PIC S9(07)V9(04).
004000*---------------> DIRECCION DEL MERCADO YA DERIVADA
004100     05  QM1-CLN-DIRECTION         PIC X(10).
004200         88  QM1-CLN-DIR-UP               VALUE 'UP'.
004300         88  QM1-CLN-DIR-DOWN             VALUE 'DOWN'.
004400         88  QM1-CLN-DIR-BRKEVEN          VALUE 'BREAK EVEN'.
004500*-----------------------------------------------------------------
004600*        C A M P O S   D E   C O N T R O L   Y
004700*        T R A Z A B I L I D A D   ( A U D I T O R I A )
004800*-----------------------------------------------------------------
004900*---------------> ESTADO DEL RENGLON. HOY SOLO SE GRABA 'A'
005000*     (ACTIVO); 'S' (SUPERSEDIDO) QUEDA RESERVADO PARA CUANDO
005100*     EL AREA DE RIESGO AUTORICE CORRECCIONES RETROACTIVAS SIN
005200*     BORRAR EL RENGLON ORIGINAL DEL MAESTRO.
005300     05  QM1-CLN-REC-STATUS        PIC X(01) VALUE 'A'.
005400         88  QM1-CLN-REC-ACTIVE           VALUE 'A'.
005500         88  QM1-CLN-REC-SUPERSEDED       VALUE 'S'.
005600*---------------> MONEDA DE COTIZACION DEL RENGLON
005700     05  QM1-CLN-CURRENCY-CD       PIC X(03).
005800*---------------> IDENTIFICADOR DEL ALIMENTADOR QUE ENTREGO EL
005900*     RENGLON CRUDO (HOY SOLO EXISTE 'RAWPRICE'; EL CAMPO QUEDA
006000*     LISTO PARA CUANDO SE INCORPORE UN SEGUNDO PROVEEDOR).
006100     05  QM1-CLN-SOURCE-FEED       PIC X(08).
006200*---------------> NUMERO DE RENGLON DENTRO DEL ARCHIVO CRUDO
006300*     (WKS-REG-READ AL MOMENTO DEL RELEASE EN QMA1CLN); PERMITE
006400*     RASTREAR UN REGISTRO DEL MAESTRO HASTA SU LINEA DE ORIGEN.
006500     05  QM1-CLN-FEED-SEQ          PIC 9(07).
006600*---------------> FOLIO DEL LOTE QUE DEPURO ESTE RENGLON (FECHA
006700*     DE LA CORRIDA DE QMA1CLN, NO LA FECHA DE COTIZACION).
006800     05  QM1-CLN-BATCH-FOLIO       PIC 9(08).
006900*---------------> HORA EN QUE EL LOTE CARGO EL RENGLON AL
007000*     MAESTRO (HHMMSS); LA VISTA REDEFINIDA SE USA PARA
007100*     DESPLEGARLA EN REPORTES DE SOPORTE SIN REFORMATEAR.
007200     05  QM1-CLN-LOAD-TIME         PIC 9(06).
007300     05  QM1-CLN-LOAD-TIME-R REDEFINES QM1-CLN-LOAD-TIME.
007400         10  QM1-CLN-LOAD-HH       PIC 9(02).
007500         10  QM1-CLN-LOAD-MM       PIC 9(02).
007600         10  QM1-CLN-LOAD-SS       PIC 9(02).
007700*---------------> RESERVADO PARA CRECIMIENTO FUTURO DEL MAESTRO
007800     05  FILLER                    PIC X(20).
007900******************************************************************
008000*                    F I N   D E L   C O P Y   Q M A 1 R E C     *
008100******************************************************************
