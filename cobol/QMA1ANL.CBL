000100******************************************************************
000200* FECHA       : 02/02/1989                                       *
000300* PROGRAMADOR : LUIS ALBERTO PORTILLO GARCIA (LPG)               *
000400* APLICACION  : QUANTMARKET-LAB                                  *
000500* PROGRAMA    : QMA1ANL                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO LIMPIO DE PRECIOS (GENERADO POR   *
000800*             : QMA1CLN), LO FILTRA POR EL PERIODO SOLICITADO,   *
000900*             : CALCULA EL MOVIMIENTO DE PUNTOS POR DIA, LAS     *
001000*             : ESTADISTICAS GLOBALES (UP/DOWN/BREAK EVEN,       *
001100*             : RACHAS MAS LARGAS) Y LA DISTRIBUCION POR DIA DE  *
001200*             : LA SEMANA, Y EMITE EL REPORTE RESUMEN IMPRESO    *
001300*             : MAS EL ARCHIVO DETALLE DIARIO.                   *
001400* ARCHIVOS    : CLNPRICE (ENTRADA - MAESTRO LIMPIO)              *
001500*             : PARMFILE (ENTRADA - ACTIVO Y PERIODO SOLICITADO) *
001600*             : DAILYRPT (SALIDA - REPORTE RESUMEN IMPRESO)      *
001700*             : DAILYDET (SALIDA - DETALLE DIARIO)               *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* ACCION (ES) : UNICA PASADA POR LOTE (CORRIDA BAJO QMA1CLN)     *
002000* INSTALADO   : 02/02/1989                                       *
002100******************************************************************
002200*-----------------------------------------------------------------
002300*                 B I T A C O R A   D E   C A M B I O S
002400*-----------------------------------------------------------------
002500* 02/02/89 LPG 0000  CREACION DEL PROGRAMA.                      *
002600* 17/05/89 LPG 0005  SE AGREGA EL CALCULO DE RACHAS MAS LARGAS   *
002700*                    POR DIRECCION, SOLICITADO POR EL ANALISTA.  *
002800* 09/11/90 RQM 0052  SE AGREGA LA TABLA DE DISTRIBUCION POR DIA  *
002900*                    DE LA SEMANA (SECCION IV DEL REPORTE).      *
003000* 14/08/92 RQM 0088  CORRECCION: LA FECHA REAL ANALIZADA USABA   *
003100*                    EL PRIMER RENGLON LEIDO Y NO EL PRIMERO     *
003200*                    DENTRO DEL PERIODO SOLICITADO.              *
003300* 26/02/94 CHV 0110  EL MULTIPLICADOR DE PUNTOS SE DEJA FIJO EN  *
003400*                    10 HASTA NUEVO AVISO DEL AREA DE RIESGO.    *
003500* 03/12/95 CHV 0140  SE AGREGA EL ARCHIVO DETALLE DIARIO         *
003600*                    (DAILYDET) SOLICITADO POR CONTROL INTERNO.  *
003700* 21/06/97 MBR 0172  SE AGREGA FECHA Y HORA DE GENERACION AL     *
003800*                    ENCABEZADO DEL REPORTE.                     *
003900* 14/01/98 MBR 0189  REVISION Y2K: TODAS LAS FECHAS DEL PERIODO  *
004000*                    (PARMFILE, MAESTRO, REPORTE) SE MANEJAN EN  *
004100*                    FORMATO AAAAMMDD DE 4 POSICIONES DE ANIO.   *
004200* 02/11/99 MBR 0189  PRUEBA DE CORRIDA DE FIN DE SIGLO REALIZADA *
004300*                    SIN HALLAZGOS; CIERRE DEL REQUERIMIENTO Y2K.*
004400* 08/03/02 JQV 0219  SE ESTANDARIZA EL MENSAJE CUANDO EL PERIODO *
004500*                    SOLICITADO NO TIENE RENGLONES.              *
004600* 30/09/05 JQV 0255  EL CALCULO DEL DIA DE LA SEMANA SE REESCRIBE*
004700*                    USANDO FUNCTION INTEGER-OF-DATE/REM EN VEZ  *
004800*                    DE LA TABLA ZELLER ANTERIOR (MAS CONFIABLE).*
004900* 12/04/09 TSA 0281  SE AGREGA REDONDEO FORMAL (ROUNDED) A TODOS *
005000*                    LOS PORCENTAJES DEL REPORTE.                *
005100* 20/01/13 TSA 0312  LIMPIEZA DE COMENTARIOS Y RENUMERACION DE   *
005200*                    PARRAFOS PARA FACILITAR MANTENIMIENTO.      *
005300* 04/11/16 NDP 0341  SE CONFIRMA COMPATIBILIDAD CON EL NUEVO     *
005400*                    LAYOUT QMA1REC (SIN CAMBIO DE LOGICA).      *
005500* 19/06/18 HVP 0368  EL REPORTE RESUMEN CONCATENABA CAMPOS COMP  *
005600*                    Y CAMPOS CON DECIMAL IMPLICITO DIRECTO EN   *
005700*                    EL STRING; SE AGREGAN CAMPOS DE EDICION     *
005800*                    WKS-RPT-EDT-xxx PARA MOSTRAR LOS TOTALES Y  *
005900*                    PORCENTAJES CON SU PUNTO DECIMAL.           *
006000* 09/08/26 DCM 0403  REVISION DE AUDITORIA: LA IMPRESION DEL     *
006100*                    REPORTE (510 A 560) SE REESCRIBE COMO UN    *
006200*                    SOLO RANGO PERFORM...THRU; EL FILTRO DE     *
006300*                    PERIODO EN 224 AHORA SALE POR GO TO EN VEZ  *
006400*                    DE ANIDAR EL PERFORM CONDICIONAL DE 300.    *
006500******************************************************************
006600*-----------------------------------------------------------------
006700*              N O T A S   D E   D I S E N O   ( L P G )
006800*-----------------------------------------------------------------
006900* ESTE PROGRAMA RECORRE EL MAESTRO QMA1REC DOS VECES: LA PRIMERA
007000* (210) SOLO PARA CONOCER LA FECHA MINIMA Y MAXIMA REALES, Y LA
007100* SEGUNDA (220) PARA FILTRAR POR EL PERIODO Y ANALIZAR CADA
007200* RENGLON. SE PREFIRIO ASI SOBRE CARGAR TODO EL MAESTRO A UNA
007300* TABLA EN MEMORIA PORQUE EL VOLUMEN DE UN ACTIVO PUEDE CRECER
007400* POR VARIOS ANIOS DE HISTORIA SIN QUE EL PROGRAMA TENGA QUE
007500* CAMBIAR DE DISENO.
007600*
007700* LOS PORCENTAJES Y LAS RACHAS MAS LARGAS SOLO SE CIERRAN AL
007800* FINAL DEL ARCHIVO (350/360), NUNCA RENGLON POR RENGLON, PORQUE
007900* DEPENDEN DEL TOTAL DE DIAS DEL PERIODO COMPLETO Y DE SABER
008000* CUANDO TERMINA LA ULTIMA RACHA ABIERTA.
008100 IDENTIFICATION DIVISION.
008200 PROGRAM-ID.    QMA1ANL.
008300 AUTHOR.        LUIS ALBERTO PORTILLO GARCIA.
008400 INSTALLATION.  BANCO INDUSTRIAL S.A. - ANALISIS CUANTITATIVO.
008500 DATE-WRITTEN.  02/02/89.
008600 DATE-COMPILED.
008700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
008800
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200*---------------> C01 ES EL CANAL DE SALTO DE PAGINA DEL
009300*    IMPRESOR DE LOTE; SE USA EN 510-WRITE-HEADER-BLOCK PARA
009400*    INICIAR CADA REPORTE EN HOJA NUEVA.
009500     C01 IS TOP-OF-FORM
009600     UPSI-0 IS WKS-DEBUG-SWITCH ON  STATUS IS WKS-DEBUG-ON
009700                                OFF STATUS IS WKS-DEBUG-OFF.
009800*---------------> ESTE PROGRAMA DEFINE EL SWITCH POR
009900*    CONSISTENCIA CON QMA1CLN, PERO NO LO CONSULTA; NO TIENE
010000*    SALIDA DE DEPURACION PROPIA.
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400*---------------> MAESTRO LIMPIO GENERADO POR QMA1CLN
010500     SELECT CLEAN-PRICE-FILE ASSIGN TO CLNPRICE
010600            ORGANIZATION     IS LINE SEQUENTIAL
010700            FILE STATUS      IS FS-CLNPRICE.
010800*---------------> PARAMETROS DE LA CORRIDA: ACTIVO Y PERIODO
010900     SELECT PARM-FILE        ASSIGN TO PARMFILE
011000            ORGANIZATION     IS LINE SEQUENTIAL
011100            FILE STATUS      IS FS-PARMFILE.
011200*---------------> REPORTE RESUMEN IMPRESO
011300     SELECT SUMMARY-RPT      ASSIGN TO DAILYRPT
011400            ORGANIZATION     IS LINE SEQUENTIAL
011500            FILE STATUS      IS FS-DAILYRPT.
011600*---------------> ARCHIVO DETALLE DIARIO
011700     SELECT DETAIL-FILE      ASSIGN TO DAILYDET
011800            ORGANIZATION     IS LINE SEQUENTIAL
011900            FILE STATUS      IS FS-DAILYDET.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300*-----------------------------------------------------------------
012400*    R E G I S T R O   D E L   M A E S T R O   L I M P I O
012500*-----------------------------------------------------------------
012600 FD  CLEAN-PRICE-FILE RECORDING MODE F.
012700     COPY QMA1REC.
012800*-----------------------------------------------------------------
012900*    R E G I S T R O   D E   P A R A M E T R O S
013000*-----------------------------------------------------------------
013100 FD  PARM-FILE RECORDING MODE F.
013200*---------------> REGISTRO DE UNA SOLA LINEA; SI PARM-START-TXT
013300*    O PARM-END-TXT VIENEN EN BLANCO O CERO, 210-RESOLVE-PERIOD
013400*    USA LA FECHA MINIMA/MAXIMA REAL DEL MAESTRO.
013500 01  PARM-REC.
013600*---------------> HIGH-VALUES SE PRUEBA AL LEER EL RENGLON
013700*    VACIO O FALTANTE; EN LINE SEQUENTIAL, AT END YA RESUELVE
013800*    ESTE CASO SIN NECESIDAD DE CENTINELA EN EL DATO.
013900     88  END-OF-PARM-FILE          VALUE HIGH-VALUES.
014000*---------------> NOMBRE DEL ACTIVO, SOLO PARA TITULAR EL
014100*    REPORTE; NO FILTRA RENGLONES DEL MAESTRO.
014200     05  PARM-ASSET-TXT            PIC X(10).
014300*---------------> FECHA AAAAMMDD DE INICIO DEL PERIODO; EN
014400*    BLANCO O CERO TOMA LA FECHA MINIMA REAL DEL MAESTRO.
014500     05  PARM-START-TXT            PIC X(08).
014600*---------------> FECHA AAAAMMDD DE FIN DEL PERIODO; EN
014700*    BLANCO O CERO TOMA LA FECHA MAXIMA REAL DEL MAESTRO.
014800     05  PARM-END-TXT              PIC X(08).
014900     05  FILLER                    PIC X(14).
015000*-----------------------------------------------------------------
015100*    R E N G L O N   D E L   R E P O R T E   R E S U M E N
015200*-----------------------------------------------------------------
015300 FD  SUMMARY-RPT RECORDING MODE F.
015400*---------------> UN SOLO CAMPO X(80); CADA PARRAFO DE
015500*    IMPRESION LO LLENA CON STRING DESPUES DE LIMPIARLO CON
015600*    MOVE SPACES.
015700 01  RPT-LINE-REC                  PIC X(80).
015800*-----------------------------------------------------------------
015900*    R E N G L O N   D E L   A R C H I V O   D E T A L L E
016000*-----------------------------------------------------------------
016100 FD  DETAIL-FILE RECORDING MODE F.
016200 01  DET-OUT-LINE.
016300     05  DET-OUT-DATE              PIC 9(08).
016400     05  FILLER                    PIC X(01) VALUE ','.
016500*---------------> 7 DIGITOS ENTEROS, IGUAL QUE QM1-CLN-OPEN/HIGH/
016600*     LOW/CLOSE (S9(07)V9(04)); CON 6 SE TRUNCABA EL DIGITO DE
016700*     MAYOR ORDEN EN CUALQUIER PRECIO DE UN MILLON O MAS.
016800     05  DET-OUT-OPEN              PIC -9999999.9999.
016900     05  FILLER                    PIC X(01) VALUE ','.
017000     05  DET-OUT-HIGH              PIC -9999999.9999.
017100     05  FILLER                    PIC X(01) VALUE ','.
017200     05  DET-OUT-LOW               PIC -9999999.9999.
017300     05  FILLER                    PIC X(01) VALUE ','.
017400     05  DET-OUT-CLOSE             PIC -9999999.9999.
017500     05  FILLER                    PIC X(01) VALUE ','.
017600*---------------> NOMBRE DEL DIA EN INGLES, TOMADO DE LA TABLA
017700*    WKS-DAYNAME-TBL SEGUN EL INDICE DE 305-DERIVE-WEEKDAY.
017800     05  DET-OUT-DAYNAME           PIC X(09).
017900     05  FILLER                    PIC X(01) VALUE ','.
018000     05  DET-OUT-DIRECTION         PIC X(10).
018100     05  FILLER                    PIC X(01) VALUE ','.
018200*---------------> DET-OUT-RAWPTS ES EL MOVIMIENTO SIN ESCALAR
018300*    (CIERRE MENOS APERTURA); DET-OUT-DISPPTS YA TRAE EL FACTOR
018400*    SUM-POINT-MULT APLICADO, QUE ES EL QUE SE ACUMULA.
018500     05  DET-OUT-RAWPTS            PIC -9999999.9999.
018600     05  FILLER                    PIC X(01) VALUE ','.
018700     05  DET-OUT-DISPPTS           PIC -999999999.9999.
018800
018900 WORKING-STORAGE SECTION.
019000*---------------> CONTADOR DE RENGLONES QUE CAYERON DENTRO DEL
019100*     PERIODO SOLICITADO; DECIDE SI SE IMPRIME EL REPORTE O SI
019200*     SE EMITE 910-NO-DATA-FOR-PERIOD AL FINAL DE 100-MAIN.
019300 77  WKS-FILTERED-COUNT            PIC 9(07) COMP VALUE ZERO.
019400*-----------------------------------------------------------------
019500*                 V A R I A B L E S   D E   E S T A T U S
019600*-----------------------------------------------------------------
019700*---------------> ESTATUS DE ARCHIVO DE LOS CUATRO SELECT DE
019800*     FILE-CONTROL, UNO POR ARCHIVO Y EN EL MISMO ORDEN.
019900 01  FS-CLNPRICE                   PIC X(02) VALUE SPACES.
020000 01  FS-PARMFILE                   PIC X(02) VALUE SPACES.
020100 01  FS-DAILYRPT                   PIC X(02) VALUE SPACES.
020200 01  FS-DAILYDET                   PIC X(02) VALUE SPACES.
020300*---------------> UNICO SWITCH DE FIN DE ARCHIVO DEL MAESTRO; SE
020400*     REUTILIZA EN LAS DOS PASADAS DE LECTURA (210 Y 220) PORQUE
020500*     NUNCA ESTAN ABIERTAS AL MISMO TIEMPO.
020600 01  WKS-EOF-SWITCHES.
020700     05  WKS-CLN-EOF-SW            PIC X(01) VALUE 'N'.
020800         88  END-OF-CLEAN-FILE              VALUE 'Y'.
020900*---------------> SEPARADORES FIJOS: 66 COLUMNAS PARA MENSAJES DE
021000*     CONSOLA, 80 COLUMNAS PARA EL TRAILER DEL REPORTE IMPRESO
021100*     (ANCHO EXACTO DE RPT-LINE-REC).
021200 01  WKS-GUIONES                   PIC X(66) VALUE ALL '='.
021300 01  WKS-SEP-80                    PIC X(80) VALUE ALL '='.
021400*-----------------------------------------------------------------
021500*        L I M I T E S   D E L   P E R I O D O   S O L I C I T A D O
021600*-----------------------------------------------------------------
021700*---------------> NOMBRE DEL ACTIVO, TOMADO DE PARMFILE EN
021800*     120-ACCEPT-PARAMETERS. SOLO SIRVE PARA TITULOS DEL REPORTE;
021900*     NO FILTRA RENGLONES, PORQUE CLNPRICE YA VIENE DE UN SOLO
022000*     ACTIVO POR CORRIDA DE QMA1CLN.
022100 01  WKS-ASSET-NAME                PIC X(10) VALUE SPACES.
022200 01  WKS-FILTER-START-DATE         PIC 9(08) VALUE ZERO.
022300 01  WKS-FILTER-END-DATE           PIC 9(08) VALUE ZERO.
022400*---------------> FECHA MINIMA Y MAXIMA REALMENTE PRESENTES EN EL
022500*     MAESTRO, DETERMINADAS POR 210-RESOLVE-PERIOD; SIRVEN DE
022600*     VALOR POR DEFECTO CUANDO EL PARMFILE NO TRAE FECHA.
022700 01  WKS-DATASET-MIN-DATE          PIC 9(08) VALUE ZERO.
022800 01  WKS-DATASET-MAX-DATE          PIC 9(08) VALUE ZERO.
022900 01  WKS-PERIOD-LABEL              PIC X(20) VALUE SPACES.
023000*-----------------------------------------------------------------
023100*     C A M P O S   D E   T R A B A J O   D E   F E C H A
023200*     ( S E   R E U T I L I Z A   P A R A   F O R M A T E A R
023300*       C U A L Q U I E R   F E C H A   9 ( 0 8 )   A   T E X T O )
023400*-----------------------------------------------------------------
023500*---------------> AREA DE TRABAJO UNICA QUE SE REUTILIZA CADA VEZ
023600*     QUE HAY QUE PARTIR UNA FECHA 9(08) EN ANIO/MES/DIA PARA
023700*     FORMATEARLA A TEXTO (510-WRITE-HEADER-BLOCK).
023800 01  WKS-DATE-DISPLAY-WORK.
023900     05  WKS-DSP-DATE              PIC 9(08) VALUE ZERO.
024000 01  WKS-DATE-DISPLAY-WORK-R REDEFINES WKS-DATE-DISPLAY-WORK.
024100     05  WKS-DSP-YYYY              PIC 9(04).
024200     05  WKS-DSP-MM                PIC 9(02).
024300     05  WKS-DSP-DD                PIC 9(02).
024400 01  WKS-START-FORMATTED           PIC X(10) VALUE SPACES.
024500 01  WKS-END-FORMATTED             PIC X(10) VALUE SPACES.
024600*-----------------------------------------------------------------
024700*     F E C H A   Y   H O R A   D E L   S I S T E M A
024800*-----------------------------------------------------------------
024900*---------------> FECHA Y HORA DEL SISTEMA AL MOMENTO DE LA
025000*     CORRIDA, CAPTURADAS UNA SOLA VEZ EN 110-INITIALIZE-WORK-
025100*     AREAS Y USADAS SOLO PARA EL ENCABEZADO DEL REPORTE.
025200 01  WKS-TODAY-DATE.
025300     05  WKS-TODAY-NUM             PIC 9(08) VALUE ZEROS.
025400 01  WKS-TODAY-DATE-R REDEFINES WKS-TODAY-DATE.
025500     05  WKS-TODAY-YYYY            PIC 9(04).
025600     05  WKS-TODAY-MM              PIC 9(02).
025700     05  WKS-TODAY-DD              PIC 9(02).
025800 01  WKS-TODAY-TIME                PIC 9(08) VALUE ZEROS.
025900 01  WKS-TODAY-TIME-R REDEFINES WKS-TODAY-TIME.
026000     05  WKS-TODAY-HH              PIC 9(02).
026100     05  WKS-TODAY-MN              PIC 9(02).
026200     05  WKS-TODAY-SS              PIC 9(02).
026300     05  WKS-TODAY-HS              PIC 9(02).
026400*-----------------------------------------------------------------
026500*          T A B L A   D E   D I A S   D E   L A   S E M A N A
026600*     ( I N D I C E   1 = L U N E S   . . .   7 = D O M I N G O ,
026700*       D E R I V A D A   D E   U N   L U N E S   C O N O C I D O )
026800*-----------------------------------------------------------------
026900 01  WKS-DAYNAME-VALUES.
027000*---------------> SOLO LUNES A VIERNES; EL MERCADO NO OPERA
027100*    SABADO NI DOMINGO, ASI QUE LA TABLA NO LOS INCLUYE.
027200     05  FILLER  PIC X(09) VALUE 'MONDAY   '.
027300     05  FILLER  PIC X(09) VALUE 'TUESDAY  '.
027400     05  FILLER  PIC X(09) VALUE 'WEDNESDAY'.
027500     05  FILLER  PIC X(09) VALUE 'THURSDAY '.
027600     05  FILLER  PIC X(09) VALUE 'FRIDAY   '.
027700     05  FILLER  PIC X(09) VALUE 'SATURDAY '.
027800     05  FILLER  PIC X(09) VALUE 'SUNDAY   '.
027900 01  WKS-DAYNAME-TBL REDEFINES WKS-DAYNAME-VALUES.
028000     05  WKS-DAYNAME OCCURS 7 TIMES  PIC X(09).
028100*---------------> 03/01/2000 ES UN LUNES CONOCIDO; 305-DERIVE-
028200*     WEEKDAY CUENTA DIAS TRANSCURRIDOS DESDE ESTA FECHA Y LOS
028300*     REDUCE MODULO 7 PARA UBICAR EL INDICE EN WKS-DAYNAME-TBL.
028400 01  WKS-BASE-MONDAY                PIC 9(08) VALUE 20000103.
028500 01  WKS-DAYS-ELAPSED               PIC S9(08) COMP VALUE ZERO.
028600*---------------> WKS-DOW-INDEX ES EL RESULTADO DEL MODULO 7 DE
028700*    WKS-DAYS-ELAPSED, YA SUMADO 1, LISTO PARA INDEXAR LA TABLA.
028800 01  WKS-DOW-INDEX                  PIC 9(01) COMP VALUE ZERO.
028900*---------------> NOMBRE DEL DIA DE LA SEMANA DEL RENGLON QUE
029000*    SE ESTA ANALIZANDO AL MOMENTO; SE RECALCULA EN 305 PARA
029100*    CADA RENGLON Y SE USA TANTO EN 310 COMO EN 400.
029200 01  WKS-CURR-DAYNAME                PIC X(09) VALUE SPACES.
029300*-----------------------------------------------------------------
029400*      A C U M U L A D O R E S   D E L   M O V I M I E N T O
029500*-----------------------------------------------------------------
029600*---------------> WKS-RAW-POINTS ES EL MOVIMIENTO BRUTO DEL DIA
029700*     (CIERRE MENOS APERTURA). WKS-POINTS-DISPLAY ES ESE MISMO
029800*     MOVIMIENTO YA ESCALADO POR SUM-POINT-MULT, QUE ES EL VALOR
029900*     QUE SE ACUMULA EN LOS TOTALES DEL REPORTE.
030000 01  WKS-RAW-POINTS                  PIC S9(07)V9(04) VALUE ZERO.
030100 01  WKS-POINTS-DISPLAY               PIC S9(09)V9(04) VALUE ZERO.
030200*-----------------------------------------------------------------
030300*      E S T A D I S T I C A S   G L O B A L E S   ( S U M A R I O )
030400*-----------------------------------------------------------------
030500*---------------> UN SOLO GRUPO CON TODOS LOS ACUMULADORES DEL
030600*     SUMARIO GLOBAL (SECCIONES I, II Y III DEL REPORTE).
030700 01  WKS-SUMMARY-STATS.
030800     05  SUM-TOTAL-DAYS            PIC 9(07) COMP VALUE ZERO.
030900     05  SUM-UP-DAYS               PIC 9(07) COMP VALUE ZERO.
031000     05  SUM-DOWN-DAYS             PIC 9(07) COMP VALUE ZERO.
031100     05  SUM-BE-DAYS               PIC 9(07) COMP VALUE ZERO.
031200*---------------> PORCENTAJES A 2 DECIMALES; SE CALCULAN UNA SOLA
031300*     VEZ AL FINAL, EN 350-FINISH-ANALYSIS, SOBRE LOS CONTADORES
031400*     DE DIAS YA ACUMULADOS.
031500     05  SUM-UP-PCT                PIC 9(03)V99 VALUE ZERO.
031600     05  SUM-DOWN-PCT              PIC 9(03)V99 VALUE ZERO.
031700     05  SUM-BE-PCT                PIC 9(03)V99 VALUE ZERO.
031800*---------------> LOS TRES ACUMULADORES DE PUNTOS SE LLEVAN A
031900*     4 DECIMALES (V9999), IGUAL QUE WKS-POINTS-DISPLAY, PARA NO
032000*     PERDER PRECISION EN CADA ADD/COMPUTE DE 300-ANALYZE-RECORD;
032100*     EL REDONDEO A 2 DECIMALES SOLO OCURRE AL PASAR EL TOTAL AL
032200*     CAMPO DE EDICION DEL REPORTE, EN 530-WRITE-SECTION-II.
032300     05  SUM-TOT-UP-POINTS         PIC S9(11)V9999 VALUE ZERO.
032400     05  SUM-TOT-DOWN-POINTS       PIC S9(11)V9999 VALUE ZERO.
032500     05  SUM-NET-POINTS            PIC S9(11)V9999 VALUE ZERO.
032600*---------------> MAXIMOS HISTORICOS DE RACHA CONSECUTIVA, UNO
032700*     POR DIRECCION; SE ACTUALIZAN EN 325-CLOSE-STREAK.
032800     05  SUM-LONGEST-UP            PIC 9(05) COMP VALUE ZERO.
032900     05  SUM-LONGEST-DOWN          PIC 9(05) COMP VALUE ZERO.
033000     05  SUM-LONGEST-BE            PIC 9(05) COMP VALUE ZERO.
033100*---------------> PRIMERA Y ULTIMA FECHA QUE REALMENTE CAYERON
033200*     DENTRO DEL FILTRO, CAPTURADAS EN 300-ANALYZE-RECORD; PUEDEN
033300*     DIFERIR DEL PERIODO SOLICITADO SI EL MAESTRO TIENE HUECOS.
033400     05  SUM-ACTUAL-START          PIC 9(08) VALUE ZERO.
033500     05  SUM-ACTUAL-END            PIC 9(08) VALUE ZERO.
033600*---------------> MULTIPLICADOR FIJO EN 10 DESDE 1994 (VER
033700*     BITACORA 26/02/94); NO SE PARAMETRIZA DESDE PARMFILE.
033800     05  SUM-POINT-MULT            PIC 9(04) COMP VALUE 10.
033900*-----------------------------------------------------------------
034000*      R A S T R E O   D E   R A C H A S   C O N S E C U T I V A S
034100*-----------------------------------------------------------------
034200*---------------> DIRECCION Y LONGITUD DE LA RACHA QUE SE ESTA
034300*     ACUMULANDO AL MOMENTO; SE CIERRA (325) CADA VEZ QUE CAMBIA
034400*     LA DIRECCION Y TAMBIEN AL TERMINAR EL ARCHIVO (350).
034500 01  WKS-STREAK-DIRECTION           PIC X(10) VALUE SPACES.
034600     88  WKS-STREAK-DIR-UP                   VALUE 'UP'.
034700     88  WKS-STREAK-DIR-DOWN                 VALUE 'DOWN'.
034800     88  WKS-STREAK-DIR-BE                   VALUE 'BREAK EVEN'.
034900 01  WKS-STREAK-LEN                  PIC 9(05) COMP VALUE ZERO.
035000*-----------------------------------------------------------------
035100*      T A B L A   D E   D I S T R I B U C I O N   P O R   D I A
035200*-----------------------------------------------------------------
035300*---------------> UNA FILA POR DIA HABIL (LUNES A VIERNES);
035400*     SABADO Y DOMINGO SE EXCLUYEN EN 310-ACCUM-DOW PORQUE EL
035500*     MERCADO NO OPERA ESOS DIAS AUNQUE EXISTAN EN EL MAESTRO.
035600 01  WKS-DOW-TBL.
035700*---------------> DOW-NAME SE LLENA UNA SOLA VEZ EN 110-
035800*    INITIALIZE-WORK-AREAS; LOS DEMAS CAMPOS SE ACUMULAN EN
035900*    310-ACCUM-DOW Y SUS PORCENTAJES SE CIERRAN EN 360/362.
036000     05  WKS-DOW-ROW OCCURS 5 TIMES INDEXED BY IDX-DOW.
036100         10  DOW-NAME              PIC X(09).
036200         10  DOW-UP                PIC 9(05) COMP VALUE ZERO.
036300         10  DOW-DOWN              PIC 9(05) COMP VALUE ZERO.
036400         10  DOW-BE                PIC 9(05) COMP VALUE ZERO.
036500         10  DOW-TOTAL             PIC 9(05) COMP VALUE ZERO.
036600         10  DOW-UP-PCT            PIC 9(03)V99 VALUE ZERO.
036700         10  DOW-DOWN-PCT          PIC 9(03)V99 VALUE ZERO.
036800         10  DOW-BE-PCT            PIC 9(03)V99 VALUE ZERO.
036900*-----------------------------------------------------------------
037000*      C A M P O S   D E   E D I C I O N   D E L   R E P O R T E
037100*      (WKS-RPT-EDT-xxx SON CAMPOS DISPLAY CON PICTURE DE EDICION
037200*       PARA PODER USARLOS EN VERBOS STRING - LOS CAMPOS SUM-/
037300*       DOW- SON COMP O NO TRAEN EL PUNTO DECIMAL)
037400*-----------------------------------------------------------------
037500*---------------> CAMPOS DE EDICION PARA EL REPORTE IMPRESO; LOS
037600*     ACUMULADORES SUM-/DOW- SON COMP O SIN PUNTO DECIMAL Y NO
037700*     PUEDEN CONCATENARSE DIRECTO EN UN STRING.
037800 01  WKS-RPT-EDIT-FIELDS.
037900     05  WKS-RPT-EDT-DAYS          PIC ZZZZZZ9.
038000     05  WKS-RPT-EDT-UP-DAYS       PIC ZZZZZZ9.
038100     05  WKS-RPT-EDT-DOWN-DAYS     PIC ZZZZZZ9.
038200     05  WKS-RPT-EDT-BE-DAYS       PIC ZZZZZZ9.
038300     05  WKS-RPT-EDT-UP-PCT        PIC ZZ9.99.
038400     05  WKS-RPT-EDT-DOWN-PCT      PIC ZZ9.99.
038500     05  WKS-RPT-EDT-BE-PCT        PIC ZZ9.99.
038600     05  WKS-RPT-EDT-MULT          PIC ZZZ9.
038700*---------------> LOS TRES CAMPOS DE PUNTOS SOLO MUESTRAN 2
038800*    DECIMALES AUNQUE EL ACUMULADOR TRAIGA 4; EL REDONDEO OCURRE
038900*    AL MOMENTO DE LLENARLOS, EN 530-WRITE-SECTION-II.
039000     05  WKS-RPT-EDT-UP-POINTS     PIC -ZZZZZZZZZZ9.99.
039100     05  WKS-RPT-EDT-DOWN-POINTS   PIC -ZZZZZZZZZZ9.99.
039200     05  WKS-RPT-EDT-NET-POINTS    PIC -ZZZZZZZZZZ9.99.
039300     05  WKS-RPT-EDT-LONG-UP       PIC ZZZZ9.
039400     05  WKS-RPT-EDT-LONG-DOWN     PIC ZZZZ9.
039500     05  WKS-RPT-EDT-LONG-BE       PIC ZZZZ9.
039600*---------------> CONTADORES Y PORCENTAJES DE LA SECCION IV,
039700*    UNA FILA POR DIA HABIL; SE LLENAN EN 552-WRITE-ONE-DOW-ROW.
039800     05  WKS-RPT-EDT-DOW-UP        PIC ZZZZ9.
039900     05  WKS-RPT-EDT-DOW-DOWN      PIC ZZZZ9.
040000     05  WKS-RPT-EDT-DOW-BE        PIC ZZZZ9.
040100     05  WKS-RPT-EDT-DOW-TOTAL     PIC ZZZZ9.
040200     05  WKS-RPT-EDT-DOW-UP-PCT    PIC ZZ9.99.
040300     05  WKS-RPT-EDT-DOW-DOWN-PCT  PIC ZZ9.99.
040400     05  WKS-RPT-EDT-DOW-BE-PCT    PIC ZZ9.99.
040500     05  FILLER                    PIC X(10).
040600
040700 PROCEDURE DIVISION.
040800*-----------------------------------------------------------------
040900*     1 0 0  -  P A R R A F O   P R I N C I P A L   ( D R I V E R )
041000*-----------------------------------------------------------------
041100*---------------> SECUENCIA FIJA: INICIALIZA, LEE PARAMETROS,
041200*    RESUELVE EL PERIODO REAL A ANALIZAR, FILTRA Y ANALIZA CADA
041300*    RENGLON, Y SOLO SI HUBO AL MENOS UN RENGLON DENTRO DEL
041400*    PERIODO SE CIERRAN RACHAS/PORCENTAJES Y SE IMPRIME EL
041500*    REPORTE; DE LO CONTRARIO SE AVISA POR 910 Y NO SE IMPRIME.
041600 100-MAIN SECTION.
041700     PERFORM 110-INITIALIZE-WORK-AREAS
041800     PERFORM 120-ACCEPT-PARAMETERS
041900     PERFORM 210-RESOLVE-PERIOD
042000     PERFORM 220-READ-AND-FILTER
042100
042200     IF WKS-FILTERED-COUNT = ZERO
042300        PERFORM 910-NO-DATA-FOR-PERIOD
042400     ELSE
042500        PERFORM 350-FINISH-ANALYSIS
042600        PERFORM 360-FINISH-DOW-PCT
042700        PERFORM 500-PRINT-SUMMARY-REPORT
042800        PERFORM 600-WRITE-COMPLETION-MESSAGE
042900     END-IF
043000
043100     STOP RUN.
043200 100-MAIN-E. EXIT.
043300
043400*-----------------------------------------------------------------
043500*     1 1 0  -  I N I C I A L I Z A   T A B L A S   Y   A C U M S
043600*-----------------------------------------------------------------
043700 110-INITIALIZE-WORK-AREAS SECTION.
043800     MOVE 'MONDAY   '    TO DOW-NAME(1)
043900     MOVE 'TUESDAY  '    TO DOW-NAME(2)
044000     MOVE 'WEDNESDAY'    TO DOW-NAME(3)
044100     MOVE 'THURSDAY '    TO DOW-NAME(4)
044200     MOVE 'FRIDAY   '    TO DOW-NAME(5)
044300     ACCEPT WKS-TODAY-DATE FROM DATE YYYYMMDD
044400*---------------> FECHA Y HORA SOLO PARA EL ENCABEZADO DEL
044500*    REPORTE (510); NO INTERVIENEN EN EL FILTRO DEL PERIODO.
044600     ACCEPT WKS-TODAY-TIME FROM TIME.
044700 110-INITIALIZE-WORK-AREAS-E. EXIT.
044800
044900*-----------------------------------------------------------------
045000*     1 2 0  -  L E E   L O S   P A R A M E T R O S   D E   L A
045100*                C O R R I D A   ( A C T I V O   Y   P E R I O D O )
045200*-----------------------------------------------------------------
045300*---------------> SOLO SE ESPERA UN RENGLON EN PARMFILE, CON EL
045400*    NOMBRE DEL ACTIVO Y LAS FECHAS OPCIONALES DE INICIO/FIN DEL
045500*    PERIODO A ANALIZAR; NO HAY SEGUNDO RENGLON NI ENCABEZADO.
045600 120-ACCEPT-PARAMETERS SECTION.
045700*---------------> SI PARMFILE NO ABRE O VIENE VACIO, EL
045800*    PROGRAMA NO PUEDE CONOCER EL ACTIVO A TITULAR Y TERMINA
045900*    CON RETURN-CODE 91 SIN TOCAR EL MAESTRO NI LOS REPORTES.
046000     OPEN INPUT PARM-FILE
046100     IF FS-PARMFILE NOT = '00'
046200        DISPLAY WKS-GUIONES UPON CONSOLE
046300        DISPLAY 'NO SE PUDO ABRIR PARMFILE. ESTATUS: ('
046400                FS-PARMFILE ')' UPON CONSOLE
046500        DISPLAY WKS-GUIONES UPON CONSOLE
046600*---------------> RETURN-CODE 91 ES EL ESTANDAR DEL AREA PARA
046700*    ABORTS POR ARCHIVO O PARAMETRO FALTANTE; SE REPITE EN CADA
046800*    VALIDACION DE ESTE TIPO EN EL PROGRAMA.
046900        MOVE 91 TO RETURN-CODE
047000        STOP RUN
047100     END-IF
047200
047300     READ PARM-FILE
047400          AT END SET END-OF-PARM-FILE TO TRUE
047500     END-READ
047600
047700     IF END-OF-PARM-FILE
047800        DISPLAY WKS-GUIONES UPON CONSOLE
047900        DISPLAY 'PARMFILE VACIO. SE REQUIERE EL NOMBRE DEL '
048000                'ACTIVO.' UPON CONSOLE
048100        DISPLAY WKS-GUIONES UPON CONSOLE
048200        MOVE 91 TO RETURN-CODE
048300        STOP RUN
048400     END-IF
048500
048600*---------------> SOLO SE LEE EL PRIMER RENGLON DE PARMFILE;
048700*    LAS FECHAS DE INICIO/FIN (PARM-START-TXT/PARM-END-TXT) SE
048800*    USAN DIRECTO DESDE EL REGISTRO EN 210-RESOLVE-PERIOD.
048900     MOVE PARM-ASSET-TXT TO WKS-ASSET-NAME
049000     CLOSE PARM-FILE.
049100 120-ACCEPT-PARAMETERS-E. EXIT.
049200
049300*-----------------------------------------------------------------
049400*     2 1 0  -  R E S U E L V E   E L   P E R I O D O
049500*     (LEE EL MAESTRO COMPLETO UNA VEZ PARA CONOCER LA FECHA
049600*      MINIMA Y MAXIMA REALES DEL ARCHIVO, QUE SIRVEN DE VALOR
049700*      POR DEFECTO CUANDO EL PARMFILE NO TRAE FECHA)
049800*-----------------------------------------------------------------
049900*---------------> ESTA PRIMERA PASADA NO ANALIZA NADA; SOLO
050000*    RECORRE EL MAESTRO COMPLETO PARA CONOCER SU FECHA MINIMA Y
050100*    MAXIMA REALES, QUE SIRVEN DE DEFECTO CUANDO EL PARMFILE NO
050200*    TRAE FECHA DE INICIO O FIN.
050300 210-RESOLVE-PERIOD SECTION.
050400     OPEN INPUT CLEAN-PRICE-FILE
050500     IF FS-CLNPRICE NOT = '00'
050600        DISPLAY WKS-GUIONES UPON CONSOLE
050700        DISPLAY 'NO EXISTE MAESTRO CLNPRICE PARA EL ACTIVO '
050800                WKS-ASSET-NAME UPON CONSOLE
050900        DISPLAY WKS-GUIONES UPON CONSOLE
051000        MOVE 91 TO RETURN-CODE
051100        STOP RUN
051200     END-IF
051300
051400     READ CLEAN-PRICE-FILE
051500          AT END SET END-OF-CLEAN-FILE TO TRUE
051600     END-READ
051700
051800     IF END-OF-CLEAN-FILE
051900        DISPLAY WKS-GUIONES UPON CONSOLE
052000        DISPLAY 'EL MAESTRO CLNPRICE NO TIENE RENGLONES.'
052100                UPON CONSOLE
052200        DISPLAY WKS-GUIONES UPON CONSOLE
052300        MOVE 91 TO RETURN-CODE
052400        STOP RUN
052500     END-IF
052600
052700*---------------> EL MAESTRO YA VIENE ORDENADO POR FECHA (LO
052800*    ORDENA QMA1CLN), ASI QUE EL PRIMER RENGLON LEIDO ES LA
052900*    FECHA MINIMA; LA MAXIMA SE VA ACTUALIZANDO RENGLON POR
053000*    RENGLON EN 212-SCAN-FOR-MAX-DATE HASTA EL FIN DEL ARCHIVO.
053100     MOVE QM1-CLN-DATE TO WKS-DATASET-MIN-DATE
053200     MOVE QM1-CLN-DATE TO WKS-DATASET-MAX-DATE
053300
053400     PERFORM 212-SCAN-FOR-MAX-DATE UNTIL END-OF-CLEAN-FILE
053500
053600     CLOSE CLEAN-PRICE-FILE
053700
053800*---------------> SI EL ANALISTA NO CAPTURO FECHA DE INICIO/FIN
053900*    EN PARMFILE, EL PERIODO POR DEFECTO ES EL MAESTRO COMPLETO.
054000     IF PARM-START-TXT = SPACES OR PARM-START-TXT = ZEROS
054100        MOVE WKS-DATASET-MIN-DATE TO WKS-FILTER-START-DATE
054200     ELSE
054300        MOVE PARM-START-TXT TO WKS-FILTER-START-DATE
054400     END-IF
054500
054600     IF PARM-END-TXT = SPACES OR PARM-END-TXT = ZEROS
054700        MOVE WKS-DATASET-MAX-DATE TO WKS-FILTER-END-DATE
054800     ELSE
054900        MOVE PARM-END-TXT TO WKS-FILTER-END-DATE
055000     END-IF
055100
055200     STRING WKS-FILTER-START-DATE '_to_' WKS-FILTER-END-DATE
055300*---------------> WKS-PERIOD-LABEL NO SE IMPRIME EN EL REPORTE
055400*    TAL CUAL; SOLO SE USA EN EL MENSAJE DE 910-NO-DATA-FOR-
055500*    PERIOD CUANDO NO HUBO NINGUN RENGLON DENTRO DEL FILTRO.
055600            INTO WKS-PERIOD-LABEL.
055700 210-RESOLVE-PERIOD-E. EXIT.
055800
055900*---------------> SE EJECUTA UNA VEZ POR CADA RENGLON RESTANTE
056000*    DEL MAESTRO DESPUES DEL PRIMER READ DE 210-RESOLVE-PERIOD;
056100*    SOLO ACTUALIZA LA FECHA MAXIMA Y VUELVE A LEER.
056200 212-SCAN-FOR-MAX-DATE SECTION.
056300     MOVE QM1-CLN-DATE TO WKS-DATASET-MAX-DATE
056400     READ CLEAN-PRICE-FILE
056500          AT END SET END-OF-CLEAN-FILE TO TRUE
056600     END-READ.
056700 212-SCAN-FOR-MAX-DATE-E. EXIT.
056800
056900*-----------------------------------------------------------------
057000*     2 2 0  -   S E G U N D A   P A S A D A :   F I L T R A   P O R
057100*           F E C H A   Y   A N A L I Z A   C A D A   R E N G L O N
057200*-----------------------------------------------------------------
057300*---------------> SEGUNDA PASADA SOBRE EL MISMO MAESTRO (LA
057400*    PRIMERA FUE EN 210, SOLO PARA CONOCER LOS LIMITES REALES
057500*    EN ESTA SI SE ANALIZA Y SE ESCRIBE EL DETALLE DIARIO.
057600 220-READ-AND-FILTER SECTION.
057700     OPEN INPUT CLEAN-PRICE-FILE
057800     OPEN OUTPUT DETAIL-FILE
057900     SET WKS-CLN-EOF-SW TO 'N'
058000
058100     PERFORM 222-READ-CLEAN-RECORD
058200
058300     PERFORM 224-PROCESS-CLEAN-RECORD UNTIL END-OF-CLEAN-FILE
058400
058500     CLOSE CLEAN-PRICE-FILE
058600     CLOSE DETAIL-FILE.
058700 220-READ-AND-FILTER-E. EXIT.
058800
058900*---------------> LECTURA UNICA REUTILIZADA POR 220 (PRIMER
059000*    READ) Y POR 224 (CADA READ SIGUIENTE DEL CICLO).
059100 222-READ-CLEAN-RECORD SECTION.
059200     READ CLEAN-PRICE-FILE
059300          AT END SET END-OF-CLEAN-FILE TO TRUE
059400     END-READ.
059500 222-READ-CLEAN-RECORD-E. EXIT.
059600
059700*---------------> FILTRA POR EL PERIODO RESUELTO EN 210; LOS
059800*    RENGLONES FUERA DE RANGO SE SALTAN SIN ANALIZAR NI ESCRIBIR
059900*    DETALLE, PERO SIGUEN CONTANDO PARA AVANZAR LA LECTURA.
060000 224-PROCESS-CLEAN-RECORD SECTION.
060100*---------------> RENGLON FUERA DEL PERIODO RESUELTO: SALTA
060200*     DIRECTO A LA LECTURA SIGUIENTE SIN PASAR POR 300.
060300     IF QM1-CLN-DATE < WKS-FILTER-START-DATE
060400        OR QM1-CLN-DATE > WKS-FILTER-END-DATE
060500        GO TO 224-SKIP-OUT-OF-PERIOD
060600     END-IF
060700     PERFORM 300-ANALYZE-RECORD.
060800 224-SKIP-OUT-OF-PERIOD.
060900     PERFORM 222-READ-CLEAN-RECORD.
061000 224-PROCESS-CLEAN-RECORD-E. EXIT.
061100
061200*-----------------------------------------------------------------
061300*     3 0 0  -  A N A L I Z A   U N   R E N G L O N   D E N T R O
061400*                 D E L   P E R I O D O
061500*-----------------------------------------------------------------
061600*---------------> UN RENGLON DENTRO DEL PERIODO ACTUALIZA TODOS
061700*    LOS ACUMULADORES DEL SUMARIO, LA RACHA EN CURSO, LA TABLA
061800*    POR DIA DE LA SEMANA Y EL ARCHIVO DETALLE, EN ESE ORDEN.
061900 300-ANALYZE-RECORD SECTION.
062000     ADD 1 TO WKS-FILTERED-COUNT
062100     IF WKS-FILTERED-COUNT = 1
062200        MOVE QM1-CLN-DATE TO SUM-ACTUAL-START
062300     END-IF
062400     MOVE QM1-CLN-DATE TO SUM-ACTUAL-END
062500
062600     PERFORM 305-DERIVE-WEEKDAY
062700
062800     COMPUTE WKS-RAW-POINTS = QM1-CLN-CLOSE - QM1-CLN-OPEN
062900     COMPUTE WKS-POINTS-DISPLAY =
063000             WKS-RAW-POINTS * SUM-POINT-MULT
063100
063200*---------------> SUM-TOT-DOWN-POINTS SE ACUMULA EN NEGATIVO
063300*    (RESTANDO EL MOVIMIENTO) PORQUE UN DIA DOWN TIENE CIERRE
063400*    MENOR QUE APERTURA, ES DECIR WKS-POINTS-DISPLAY YA SALE
063500*    NEGATIVO; EL REPORTE MUESTRA EL TOTAL DOWN COMO MAGNITUD
063600*    NEGATIVA DE LA CAIDA, NO COMO VALOR ABSOLUTO.
063700     ADD 1 TO SUM-TOTAL-DAYS
063800     EVALUATE TRUE
063900*---------------> DIA UP: SUMA DIRECTO AL TOTAL UP.
064000         WHEN QM1-CLN-DIR-UP
064100              ADD 1 TO SUM-UP-DAYS
064200              ADD WKS-POINTS-DISPLAY TO SUM-TOT-UP-POINTS
064300*---------------> DIA DOWN: EL MOVIMIENTO YA ES NEGATIVO, ASI
064400*    QUE RESTARLO AUMENTA LA MAGNITUD NEGATIVA DEL TOTAL DOWN.
064500         WHEN QM1-CLN-DIR-DOWN
064600              ADD 1 TO SUM-DOWN-DAYS
064700              COMPUTE SUM-TOT-DOWN-POINTS =
064800                      SUM-TOT-DOWN-POINTS - WKS-POINTS-DISPLAY
064900         WHEN OTHER
065000              ADD 1 TO SUM-BE-DAYS
065100     END-EVALUATE
065200     ADD WKS-POINTS-DISPLAY TO SUM-NET-POINTS
065300
065400     PERFORM 320-TRACK-STREAK
065500     PERFORM 310-ACCUM-DOW
065600     PERFORM 400-WRITE-DETAIL-RECORD.
065700 300-ANALYZE-RECORD-E. EXIT.
065800
065900*-----------------------------------------------------------------
066000*     3 0 5  -  D E R I V A   E L   D I A   D E   L A   S E M A N A
066100*     (DIAS TRANSCURRIDOS DESDE UN LUNES CONOCIDO, MODULO 7)
066200*-----------------------------------------------------------------
066300 305-DERIVE-WEEKDAY SECTION.
066400     COMPUTE WKS-DAYS-ELAPSED =
066500             FUNCTION INTEGER-OF-DATE(QM1-CLN-DATE)
066600           - FUNCTION INTEGER-OF-DATE(WKS-BASE-MONDAY)
066700     COMPUTE WKS-DOW-INDEX = FUNCTION REM(WKS-DAYS-ELAPSED 7)
066800*---------------> FUNCTION REM DEVUELVE 0 A 6; SE SUMA 1 PARA
066900*    OBTENER EL INDICE 1 A 7 QUE USA WKS-DAYNAME-TBL (1=LUNES).
067000     ADD 1 TO WKS-DOW-INDEX
067100     MOVE WKS-DAYNAME(WKS-DOW-INDEX) TO WKS-CURR-DAYNAME.
067200 305-DERIVE-WEEKDAY-E. EXIT.
067300
067400*-----------------------------------------------------------------
067500*     3 1 0  -  A C U M U L A   L A   D I S T R I B U C I O N
067600*                 P O R   D I A   D E   L A   S E M A N A
067700*     (SABADO Y DOMINGO NO SE REPORTAN, AUNQUE EXISTAN EN DATOS)
067800*-----------------------------------------------------------------
067900 310-ACCUM-DOW SECTION.
068000     IF WKS-DOW-INDEX <= 5
068100        SET IDX-DOW TO WKS-DOW-INDEX
068200        EVALUATE TRUE
068300            WHEN QM1-CLN-DIR-UP
068400                 ADD 1 TO DOW-UP(IDX-DOW)
068500            WHEN QM1-CLN-DIR-DOWN
068600                 ADD 1 TO DOW-DOWN(IDX-DOW)
068700            WHEN OTHER
068800                 ADD 1 TO DOW-BE(IDX-DOW)
068900        END-EVALUATE
069000        ADD 1 TO DOW-TOTAL(IDX-DOW)
069100     END-IF.
069200 310-ACCUM-DOW-E. EXIT.
069300
069400*-----------------------------------------------------------------
069500*     3 2 0  -  R A S T R E A   L A   R A C H A   A C T U A L
069600*-----------------------------------------------------------------
069700*---------------> LA PRIMERA RACHA DEL PERIODO SE ABRE SIN
069800*    CERRAR NADA PREVIO; A PARTIR DEL SEGUNDO RENGLON, UN CAMBIO
069900*    DE DIRECCION CIERRA LA RACHA ANTERIOR (325) ANTES DE ABRIR
070000*    LA NUEVA.
070100 320-TRACK-STREAK SECTION.
070200     IF WKS-FILTERED-COUNT = 1
070300        MOVE QM1-CLN-DIRECTION TO WKS-STREAK-DIRECTION
070400        MOVE 1 TO WKS-STREAK-LEN
070500     ELSE
070600        IF QM1-CLN-DIRECTION = WKS-STREAK-DIRECTION
070700           ADD 1 TO WKS-STREAK-LEN
070800        ELSE
070900           PERFORM 325-CLOSE-STREAK
071000           MOVE QM1-CLN-DIRECTION TO WKS-STREAK-DIRECTION
071100           MOVE 1 TO WKS-STREAK-LEN
071200        END-IF
071300     END-IF.
071400 320-TRACK-STREAK-E. EXIT.
071500
071600*-----------------------------------------------------------------
071700*     3 2 5  -  C I E R R A   L A   R A C H A   E N   C U R S O   Y
071800*                 A C T U A L I Z A   E L   M A X I M O
071900*-----------------------------------------------------------------
072000*---------------> SE LLAMA CADA VEZ QUE CAMBIA LA DIRECCION
072100*    (320) Y TAMBIEN UNA ULTIMA VEZ AL TERMINAR EL ARCHIVO (350),
072200*    PARA NO PERDER LA RACHA QUE QUEDA ABIERTA AL CIERRE.
072300 325-CLOSE-STREAK SECTION.
072400     EVALUATE TRUE
072500         WHEN WKS-STREAK-DIR-UP
072600              IF WKS-STREAK-LEN > SUM-LONGEST-UP
072700                 MOVE WKS-STREAK-LEN TO SUM-LONGEST-UP
072800              END-IF
072900         WHEN WKS-STREAK-DIR-DOWN
073000              IF WKS-STREAK-LEN > SUM-LONGEST-DOWN
073100                 MOVE WKS-STREAK-LEN TO SUM-LONGEST-DOWN
073200              END-IF
073300         WHEN WKS-STREAK-DIR-BE
073400              IF WKS-STREAK-LEN > SUM-LONGEST-BE
073500                 MOVE WKS-STREAK-LEN TO SUM-LONGEST-BE
073600              END-IF
073700     END-EVALUATE.
073800 325-CLOSE-STREAK-E. EXIT.
073900
074000*-----------------------------------------------------------------
074100*     3 5 0  -  C I E R R A   L A   U L T I M A   R A C H A   Y
074200*                 C A L C U L A   L O S   P O R C E N T A J E S
074300*-----------------------------------------------------------------
074400*---------------> AL TERMINAR EL ARCHIVO LA RACHA EN CURSO AUN
074500*    NO SE HA CERRADO CONTRA EL MAXIMO; SE CIERRA AQUI ANTES DE
074600*    CALCULAR LOS PORCENTAJES GLOBALES.
074700 350-FINISH-ANALYSIS SECTION.
074800     PERFORM 325-CLOSE-STREAK
074900
075000     IF SUM-TOTAL-DAYS > ZERO
075100        COMPUTE SUM-UP-PCT   ROUNDED =
075200                (SUM-UP-DAYS   / SUM-TOTAL-DAYS) * 100
075300        COMPUTE SUM-DOWN-PCT ROUNDED =
075400                (SUM-DOWN-DAYS / SUM-TOTAL-DAYS) * 100
075500        COMPUTE SUM-BE-PCT   ROUNDED =
075600                (SUM-BE-DAYS   / SUM-TOTAL-DAYS) * 100
075700     END-IF.
075800 350-FINISH-ANALYSIS-E. EXIT.
075900
076000*-----------------------------------------------------------------
076100*     3 6 0  -  P O R C E N T A J E S   P O R   D I A
076200*-----------------------------------------------------------------
076300 360-FINISH-DOW-PCT SECTION.
076400     PERFORM 362-DOW-PCT-ONE-ROW
076500             VARYING IDX-DOW FROM 1 BY 1 UNTIL IDX-DOW > 5.
076600 360-FINISH-DOW-PCT-E. EXIT.
076700
076800*---------------> SE EJECUTA UNA VEZ POR CADA UNA DE LAS 5
076900*    FILAS (LUNES A VIERNES) DE WKS-DOW-TBL; LOS DIAS SIN
077000*    RENGLONES EN EL PERIODO QUEDAN EN CERO, NO EN BLANCO.
077100 362-DOW-PCT-ONE-ROW SECTION.
077200     IF DOW-TOTAL(IDX-DOW) > ZERO
077300        COMPUTE DOW-UP-PCT(IDX-DOW)   ROUNDED =
077400                (DOW-UP(IDX-DOW)   / DOW-TOTAL(IDX-DOW)) * 100
077500        COMPUTE DOW-DOWN-PCT(IDX-DOW) ROUNDED =
077600                (DOW-DOWN(IDX-DOW) / DOW-TOTAL(IDX-DOW)) * 100
077700        COMPUTE DOW-BE-PCT(IDX-DOW)   ROUNDED =
077800                (DOW-BE(IDX-DOW)   / DOW-TOTAL(IDX-DOW)) * 100
077900     END-IF.
078000 362-DOW-PCT-ONE-ROW-E. EXIT.
078100
078200*-----------------------------------------------------------------
078300*     4 0 0  -  E S C R I B E   E L   R E N G L O N   D E T A L L E
078400*-----------------------------------------------------------------
078500*---------------> UN RENGLON DE DAILYDET POR CADA DIA DENTRO
078600*    DEL PERIODO, EN EL MISMO ORDEN EN QUE SE ANALIZO.
078700 400-WRITE-DETAIL-RECORD SECTION.
078800     MOVE QM1-CLN-DATE         TO DET-OUT-DATE
078900     MOVE QM1-CLN-OPEN         TO DET-OUT-OPEN
079000     MOVE QM1-CLN-HIGH         TO DET-OUT-HIGH
079100     MOVE QM1-CLN-LOW          TO DET-OUT-LOW
079200     MOVE QM1-CLN-CLOSE        TO DET-OUT-CLOSE
079300     MOVE WKS-CURR-DAYNAME     TO DET-OUT-DAYNAME
079400     MOVE QM1-CLN-DIRECTION    TO DET-OUT-DIRECTION
079500     MOVE WKS-RAW-POINTS       TO DET-OUT-RAWPTS
079600     MOVE WKS-POINTS-DISPLAY   TO DET-OUT-DISPPTS
079700     WRITE DET-OUT-LINE.
079800 400-WRITE-DETAIL-RECORD-E. EXIT.
079900
080000*-----------------------------------------------------------------
080100*     5 0 0  -  I M P R I M E   E L   R E P O R T E   R E S U M E N
080200*-----------------------------------------------------------------
080300*---------------> EL REPORTE IMPRESO SE ARMA EN CUATRO
080400*    SECCIONES FIJAS MAS ENCABEZADO Y TRAILER; CADA SECCION ES
080500*    SU PROPIO PARRAFO PARA PODER MANTENERLAS POR SEPARADO.
080600 500-PRINT-SUMMARY-REPORT SECTION.
080700*---------------> LAS CINCO SECCIONES DEL REPORTE (510 A 560) SE
080800*     RECORREN EN UN SOLO RANGO PERFORM...THRU, AL ESTILO DE LOS
080900*     PROGRAMAS DE TELEPROCESO DEL AREA; NO HAY FILTRO ENTRE
081000*     ELLAS, TODAS SE IMPRIMEN SIEMPRE QUE HUBO AL MENOS UN
081100*     RENGLON DENTRO DEL PERIODO (VER 100-MAIN).
081200     OPEN OUTPUT SUMMARY-RPT
081300     PERFORM 510-WRITE-HEADER-BLOCK THRU 560-WRITE-TRAILER-E
081400     CLOSE SUMMARY-RPT.
081500 500-PRINT-SUMMARY-REPORT-E. EXIT.
081600
081700*---------------> DOS FECHAS DISTINTAS EN EL ENCABEZADO: EL
081800*    PERIODO SOLICITADO (WKS-PERIOD-LABEL, SOLO EN EL MENSAJE DE
081900*    910) Y EL PERIODO REALMENTE ANALIZADO (SUM-ACTUAL-START/END,
082000*    QUE PUEDE SER MAS ANGOSTO SI EL MAESTRO TIENE HUECOS).
082100 510-WRITE-HEADER-BLOCK.
082200     MOVE SUM-ACTUAL-START TO WKS-DSP-DATE
082300     STRING WKS-DSP-YYYY '-' WKS-DSP-MM '-' WKS-DSP-DD
082400            INTO WKS-START-FORMATTED
082500     MOVE SUM-ACTUAL-END   TO WKS-DSP-DATE
082600     STRING WKS-DSP-YYYY '-' WKS-DSP-MM '-' WKS-DSP-DD
082700            INTO WKS-END-FORMATTED
082800
082900     MOVE SPACES TO RPT-LINE-REC
083000     STRING WKS-ASSET-NAME ' Daily Direction Analysis Report'
083100            INTO RPT-LINE-REC
083200     WRITE RPT-LINE-REC AFTER ADVANCING TOP-OF-FORM
083300
083400     MOVE SPACES TO RPT-LINE-REC
083500     STRING 'Analysis Period Label: ' WKS-PERIOD-LABEL
083600            INTO RPT-LINE-REC
083700     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
083800
083900     MOVE SPACES TO RPT-LINE-REC
084000     STRING 'Actual Analyzed Period: ' WKS-START-FORMATTED
084100            ' to ' WKS-END-FORMATTED INTO RPT-LINE-REC
084200     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
084300
084400     MOVE SPACES TO RPT-LINE-REC
084500     STRING 'Report Generation Date: '
084600            WKS-TODAY-YYYY '-' WKS-TODAY-MM '-' WKS-TODAY-DD
084700            ' ' WKS-TODAY-HH ':' WKS-TODAY-MN ':' WKS-TODAY-SS
084800            INTO RPT-LINE-REC
084900     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
085000
085100     WRITE RPT-LINE-REC FROM WKS-SEP-80 AFTER ADVANCING 1 LINE.
085200 510-WRITE-HEADER-BLOCK-E. EXIT.
085300
085400*---------------> TOTALES Y PORCENTAJES DE DIAS POR DIRECCION,
085500*    YA CALCULADOS EN 350-FINISH-ANALYSIS; AQUI SOLO SE EDITAN Y
085600*    SE ESCRIBEN.
085700 520-WRITE-SECTION-I.
085800     MOVE SPACES TO RPT-LINE-REC
085900     STRING 'Section I - Overall Daily Direction Statistics'
086000            INTO RPT-LINE-REC
086100     WRITE RPT-LINE-REC AFTER ADVANCING 2 LINES
086200
086300*---------------> CADA RENGLON DEL REPORTE LIMPIA RPT-LINE-REC
086400*    ANTES DEL STRING PARA QUE NO QUEDEN RESIDUOS DEL RENGLON
086500*    ANTERIOR MAS ALLA DE LO QUE EL STRING ACTUAL ESCRIBE.
086600     MOVE SPACES TO RPT-LINE-REC
086700     MOVE SUM-TOTAL-DAYS      TO WKS-RPT-EDT-DAYS
086800     STRING '  Total Trading Days : ' WKS-RPT-EDT-DAYS
086900            INTO RPT-LINE-REC
087000     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
087100
087200     MOVE SPACES TO RPT-LINE-REC
087300     MOVE SUM-UP-DAYS         TO WKS-RPT-EDT-UP-DAYS
087400     MOVE SUM-UP-PCT          TO WKS-RPT-EDT-UP-PCT
087500     STRING '  UP Days            : ' WKS-RPT-EDT-UP-DAYS
087600            ' (' WKS-RPT-EDT-UP-PCT '%)' INTO RPT-LINE-REC
087700     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
087800
087900     MOVE SPACES TO RPT-LINE-REC
088000     MOVE SUM-DOWN-DAYS       TO WKS-RPT-EDT-DOWN-DAYS
088100     MOVE SUM-DOWN-PCT        TO WKS-RPT-EDT-DOWN-PCT
088200     STRING '  DOWN Days          : ' WKS-RPT-EDT-DOWN-DAYS
088300            ' (' WKS-RPT-EDT-DOWN-PCT '%)' INTO RPT-LINE-REC
088400     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
088500
088600     MOVE SPACES TO RPT-LINE-REC
088700     MOVE SUM-BE-DAYS         TO WKS-RPT-EDT-BE-DAYS
088800     MOVE SUM-BE-PCT          TO WKS-RPT-EDT-BE-PCT
088900     STRING '  Break Even Days    : ' WKS-RPT-EDT-BE-DAYS
089000            ' (' WKS-RPT-EDT-BE-PCT '%)' INTO RPT-LINE-REC
089100     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE.
089200 520-WRITE-SECTION-I-E. EXIT.
089300
089400 530-WRITE-SECTION-II.
089500     MOVE SPACES TO RPT-LINE-REC
089600     MOVE SUM-POINT-MULT      TO WKS-RPT-EDT-MULT
089700     STRING 'Section II - Points Summary (Scaled by '
089800            WKS-RPT-EDT-MULT ')' INTO RPT-LINE-REC
089900     WRITE RPT-LINE-REC AFTER ADVANCING 2 LINES
090000
090100*---------------> COMPUTE ROUNDED (NO MOVE) PORQUE EL ACUMULADOR
090200*     TRAE 4 DECIMALES Y EL CAMPO DE EDICION SOLO MUESTRA 2; UN
090300*     MOVE SIMPLEMENTE TRUNCARIA LOS DOS ULTIMOS EN VEZ DE
090400*     REDONDEARLOS (ROUNDED NO ES VALIDO EN MOVE).
090500     MOVE SPACES TO RPT-LINE-REC
090600     COMPUTE WKS-RPT-EDT-UP-POINTS ROUNDED = SUM-TOT-UP-POINTS
090700     STRING '  Total UP Points    : ' WKS-RPT-EDT-UP-POINTS
090800            INTO RPT-LINE-REC
090900     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
091000
091100     MOVE SPACES TO RPT-LINE-REC
091200     COMPUTE WKS-RPT-EDT-DOWN-POINTS ROUNDED = SUM-TOT-DOWN-POINTS
091300     STRING '  Total DOWN Points  : ' WKS-RPT-EDT-DOWN-POINTS
091400            INTO RPT-LINE-REC
091500     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
091600
091700     MOVE SPACES TO RPT-LINE-REC
091800     COMPUTE WKS-RPT-EDT-NET-POINTS ROUNDED = SUM-NET-POINTS
091900     STRING '  Net Points         : ' WKS-RPT-EDT-NET-POINTS
092000            INTO RPT-LINE-REC
092100     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE.
092200 530-WRITE-SECTION-II-E. EXIT.
092300
092400*---------------> LAS TRES RACHAS MAS LARGAS, UNA POR
092500*    DIRECCION, YA RESUELTAS EN 325-CLOSE-STREAK DURANTE EL
092600*    ANALISIS; AQUI TAMPOCO HAY CALCULO, SOLO IMPRESION.
092700 540-WRITE-SECTION-III.
092800     MOVE SPACES TO RPT-LINE-REC
092900     STRING 'Section III - Longest Consecutive Streaks'
093000            INTO RPT-LINE-REC
093100     WRITE RPT-LINE-REC AFTER ADVANCING 2 LINES
093200
093300     MOVE SPACES TO RPT-LINE-REC
093400     MOVE SUM-LONGEST-UP      TO WKS-RPT-EDT-LONG-UP
093500     STRING '  Longest UP Streak   : ' WKS-RPT-EDT-LONG-UP
093600            ' days' INTO RPT-LINE-REC
093700     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
093800
093900     MOVE SPACES TO RPT-LINE-REC
094000     MOVE SUM-LONGEST-DOWN    TO WKS-RPT-EDT-LONG-DOWN
094100     STRING '  Longest DOWN Streak : ' WKS-RPT-EDT-LONG-DOWN
094200            ' days' INTO RPT-LINE-REC
094300     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
094400
094500     MOVE SPACES TO RPT-LINE-REC
094600     MOVE SUM-LONGEST-BE      TO WKS-RPT-EDT-LONG-BE
094700     STRING '  Longest BE Streak   : ' WKS-RPT-EDT-LONG-BE
094800            ' days' INTO RPT-LINE-REC
094900     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE.
095000 540-WRITE-SECTION-III-E. EXIT.
095100
095200*---------------> UNA LINEA DE TITULOS FIJA MAS CINCO RENGLONES
095300*    DE DATOS (552), UNO POR DIA HABIL, EN EL ORDEN LUNES A
095400*    VIERNES DE WKS-DOW-TBL.
095500 550-WRITE-SECTION-IV.
095600     MOVE SPACES TO RPT-LINE-REC
095700     STRING 'Section IV - Direction Distribution by Day of Week'
095800            INTO RPT-LINE-REC
095900     WRITE RPT-LINE-REC AFTER ADVANCING 2 LINES
096000
096100     MOVE SPACES TO RPT-LINE-REC
096200     STRING '  DAY        UP   DOWN  BE    TOTAL  UP_%  '
096300            'DOWN_% BE_%' INTO RPT-LINE-REC
096400     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE
096500
096600     PERFORM 552-WRITE-ONE-DOW-ROW
096700             VARYING IDX-DOW FROM 1 BY 1 UNTIL IDX-DOW > 5.
096800 550-WRITE-SECTION-IV-E. EXIT.
096900*---------------> ULTIMO PARRAFO LLAMADO DESDE 500; SOLO CIERRA
097000*    LA PAGINA CON LA LINEA SEPARADORA Y EL TEXTO FINAL.
097100 560-WRITE-TRAILER.
097200     WRITE RPT-LINE-REC FROM WKS-SEP-80 AFTER ADVANCING 2 LINES
097300
097400     MOVE SPACES TO RPT-LINE-REC
097500     STRING 'End of Report' INTO RPT-LINE-REC
097600     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE.
097700 560-WRITE-TRAILER-E. EXIT.
097800
097900*---------------> UNA LLAMADA POR CADA VALOR DE IDX-DOW (1 A
098000*    5); MUEVE LOS CONTADORES/PORCENTAJES DE ESA FILA A LOS
098100*    CAMPOS DE EDICION Y ESCRIBE UN SOLO RENGLON DEL REPORTE.
098200 552-WRITE-ONE-DOW-ROW SECTION.
098300     MOVE DOW-UP(IDX-DOW)        TO WKS-RPT-EDT-DOW-UP
098400     MOVE DOW-DOWN(IDX-DOW)      TO WKS-RPT-EDT-DOW-DOWN
098500     MOVE DOW-BE(IDX-DOW)        TO WKS-RPT-EDT-DOW-BE
098600     MOVE DOW-TOTAL(IDX-DOW)     TO WKS-RPT-EDT-DOW-TOTAL
098700     MOVE DOW-UP-PCT(IDX-DOW)    TO WKS-RPT-EDT-DOW-UP-PCT
098800     MOVE DOW-DOWN-PCT(IDX-DOW)  TO WKS-RPT-EDT-DOW-DOWN-PCT
098900     MOVE DOW-BE-PCT(IDX-DOW)    TO WKS-RPT-EDT-DOW-BE-PCT
099000     MOVE SPACES TO RPT-LINE-REC
099100     STRING '  ' DOW-NAME(IDX-DOW)
099200            ' ' WKS-RPT-EDT-DOW-UP
099300            ' ' WKS-RPT-EDT-DOW-DOWN
099400            ' ' WKS-RPT-EDT-DOW-BE
099500            ' ' WKS-RPT-EDT-DOW-TOTAL
099600            ' ' WKS-RPT-EDT-DOW-UP-PCT
099700            ' ' WKS-RPT-EDT-DOW-DOWN-PCT
099800            ' ' WKS-RPT-EDT-DOW-BE-PCT
099900            INTO RPT-LINE-REC
100000     WRITE RPT-LINE-REC AFTER ADVANCING 1 LINE.
100100 552-WRITE-ONE-DOW-ROW-E. EXIT.
100200
100300
100400*-----------------------------------------------------------------
100500*     6 0 0  -  M E N S A J E   D E   F I N   D E   C O R R I D A
100600*-----------------------------------------------------------------
100700*---------------> MENSAJE DE CONSOLA AL TERMINAR; NO ES PARTE
100800*    DEL REPORTE IMPRESO, SOLO CONFIRMA LA CORRIDA AL OPERADOR.
100900 600-WRITE-COMPLETION-MESSAGE SECTION.
101000     DISPLAY WKS-GUIONES
101100     DISPLAY 'QMA1ANL - ANALISIS FINALIZADO PARA EL ACTIVO '
101200             WKS-ASSET-NAME
101300     DISPLAY '  RENGLONES ANALIZADOS  : ' WKS-FILTERED-COUNT
101400     DISPLAY '  REPORTE RESUMEN       : DAILYRPT'
101500     DISPLAY '  ARCHIVO DETALLE       : DAILYDET'
101600     DISPLAY WKS-GUIONES.
101700 600-WRITE-COMPLETION-MESSAGE-E. EXIT.
101800
101900*-----------------------------------------------------------------
102000*     9 1 0  -  N O   H A Y   D A T O S   E N   E L   P E R I O D O
102100*-----------------------------------------------------------------
102200*---------------> SE LLEGA AQUI CUANDO EL PERIODO RESUELTO NO
102300*    CAE SOBRE NINGUN RENGLON DEL MAESTRO (POR EJEMPLO, UN
102400*    PARMFILE CON FECHAS FUERA DEL RANGO REAL DE COTIZACIONES).
102500*    NO SE GENERAN DAILYRPT NI DAILYDET EN ESTE CASO.
102600 910-NO-DATA-FOR-PERIOD SECTION.
102700     DISPLAY WKS-GUIONES UPON CONSOLE
102800     DISPLAY 'QMA1ANL - NO HAY RENGLONES PARA EL PERIODO '
102900              WKS-PERIOD-LABEL UPON CONSOLE
103000     DISPLAY WKS-GUIONES UPON CONSOLE
103100     MOVE 91 TO RETURN-CODE.
103200 910-NO-DATA-FOR-PERIOD-E. EXIT.
103300
103400*---------------> FIN DEL PROGRAMA QMA1ANL. VER QMA1CLN PARA LA
103500*    DEPURACION PREVIA DEL MAESTRO QUE ESTE PROGRAMA LEE.
103600 END PROGRAM QMA1ANL.
