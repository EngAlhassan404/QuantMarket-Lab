000100******************************************************************
000200* FECHA       : 14/01/1989                                       *
000300* PROGRAMADOR : LUIS ALBERTO PORTILLO GARCIA (LPG)               *
000400* APLICACION  : QUANTMARKET-LAB                                  *
000500* PROGRAMA    : QMA1CLN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA Y VALIDA EL ARCHIVO CRUDO DE PRECIOS      *
000800*             : DIARIOS DE UN ACTIVO (OPEN/HIGH/LOW/CLOSE),      *
000900*             : DESCARTANDO RENGLONES CON FECHA INVALIDA, FECHA  *
001000*             : DUPLICADA O PRECIO NO NUMERICO/CERO; DERIVA LA   *
001100*             : DIRECCION DEL MERCADO (UP/DOWN/BREAK EVEN) Y     *
001200*             : DEJA EL MAESTRO ORDENADO ASCENDENTEMENTE POR     *
001300*             : FECHA PARA USO DEL PROGRAMA QMA1ANL.             *
001400* ARCHIVOS    : RAWPRICE (ENTRADA)                               *
001500*             : CLNPRICE (SALIDA - MAESTRO LIMPIO)               *
001600*             : SORTWK1  (TRABAJO DE SORT)                       *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* ACCION (ES) : UNICA PASADA POR LOTE                            *
001900* INSTALADO   : 02/02/1989                                       *
002000******************************************************************
002100*-----------------------------------------------------------------
002200*                 B I T A C O R A   D E   C A M B I O S
002300*-----------------------------------------------------------------
002400* 14/01/89 LPG 0000  CREACION DEL PROGRAMA.                      *
002500* 03/02/89 LPG 0000  AJUSTE A LA VALIDACION DE PRECIO CERO POR   *
002600*                    SOLICITUD DEL AREA DE RIESGO.               *
002700* 22/06/90 LPG 0041  SE AGREGA CONTEO DE RENGLONES POR RAZON DE  *
002800*                    DESCARTE (FECHA/DUPLICADO/PRECIO).          *
002900* 11/09/91 RQM 0077  CORRECCION: LA TABLA DE MESES NO CONTABA    *
003000*                    FEBRERO BISIESTO; SE AGREGA CALCULO.        *
003100* 30/03/93 RQM 0093  EL LIMITE DE FECHAS VISTAS SE AMPLIA DE     *
003200*                    2000 A 9999 RENGLONES (ACTIVO MUY LIQUIDO). *
003300* 18/10/94 CHV 0126  SE AGREGA SWITCH UPSI DE RASTREO (DEBUG)    *
003400*                    PARA SOPORTE EN PRODUCCION.                 *
003500* 07/05/96 CHV 0151  EL REPORTE DE ESTADISTICAS AHORA INCLUYE    *
003600*                    FECHA Y HORA DE CORRIDA.                    *
003700* 14/01/98 MBR 0188  REVISION Y2K: TODAS LAS FECHAS DE TRABAJO   *
003800*                    SE CONFIRMAN EN FORMATO AAAAMMDD DE 4       *
003900*                    POSICIONES DE ANIO; SIN CAMBIO DE LOGICA.   *
004000* 02/11/99 MBR 0188  PRUEBA DE CORRIDA DE FIN DE SIGLO REALIZADA *
004100*                    SIN HALLAZGOS; CIERRE DEL REQUERIMIENTO Y2K.*
004200* 25/04/01 JQV 0214  SE ESTANDARIZA EL MENSAJE DE ERROR CUANDO   *
004300*                    NO SOBREVIVE NINGUN RENGLON.                *
004400* 19/08/03 JQV 0240  LA VALIDACION DE PRECIO AHORA USA           *
004500*                    TEST-NUMVAL/NUMVAL EN VEZ DE INSPECCION     *
004600*                    CARACTER POR CARACTER (MAS CONFIABLE).      *
004700* 09/02/07 TSA 0276  SE AGREGA VALOR POR DEFECTO DEL MULTIPLI-   *
004800*                    CADOR DE PUNTOS PARA EL MAESTRO DE SALIDA.  *
004900* 15/07/11 TSA 0301  LIMPIEZA DE COMENTARIOS Y RENUMERACION DE   *
005000*                    PARRAFOS PARA FACILITAR MANTENIMIENTO.      *
005100* 26/03/14 NDP 0329  SE CONFIRMA COMPATIBILIDAD CON EL NUEVO     *
005200*                    DRIVER QMA1ANL (SIN CAMBIO DE LAYOUT).      *
005300* 19/06/18 HVP 0368  SE AGREGA VISTA REDEFINIDA DEL RENGLON CRUDO*
005400*                    (RAW-PRICE-REC-X) PARA DESPLEGAR EN MODO    *
005500*                    DEPURACION (UPSI-0) EL RENGLON RECHAZADO.   *
005600* 04/08/26 DCM 0402  REVISION DE AUDITORIA: EL FILLER FINAL DE   *
005700*                    WRK-SORT-REC NO SE PODIA REFERENCIAR POR    *
005800*                    NOMBRE; SE SUSTITUYE POR CAMPOS REALES DE   *
005900*                    CONTROL Y TRAZABILIDAD QUE AHORA SE LLENAN  *
006000*                    CON DATOS EFECTIVOS EN EL RELEASE.          *
006100* 04/08/26 DCM 0402  SE AMPLIA EL MAESTRO QMA1REC CON ESTADO DE  *
006200*                    RENGLON, MONEDA, ALIMENTADOR DE ORIGEN,     *
006300*                    SECUENCIA DEL CRUDO, FOLIO DE LOTE Y HORA   *
006400               DE CARGA (CON SU VISTA REDEFINIDA HH/MM/SS).*
0065008/26 DCM 0403  REVISION DE AUDITORIA: LA CASCADA DE        *
006600               VALIDACION (230 A 270) SE REESCRIBE COMO    *
006700               UN SOLO RANGO PERFORM...THRU, AL ESTILO DE  *
006800               LOS PROGRAMAS DE TELEPROCESO DEL AREA; CADA *
006900               FILTRO SALE POR GO TO CUANDO RECHAZA EL     *
007000               RENGLON, EN LUGAR DE ANIDAR IF SOBRE IF.    *
007100******************************************************************
007200*-----------------------------------------------------------------
007300*              N O T A S   D E   D I S E N O   ( L P G )
007400*-----------------------------------------------------------------
007500* EL PROGRAMA SE DIVIDIO EN DOS DESDE EL PRINCIPIO: QMA1CLN SOLO
007600* DEPURA Y ORDENA; EL ANALISIS ESTADISTICO QUEDA EN QMA1ANL. ESTO
007700* PERMITE RECORRER EL MAESTRO YA LIMPIO TANTAS VECES COMO SE
007800* NECESITE (DISTINTOS RANGOS DE FECHA, DISTINTOS REPORTES) SIN
007900* REPETIR LA VALIDACION NI VOLVER A TOCAR EL ARCHIVO CRUDO.
008000*
008100* EL SORT CON INPUT PROCEDURE SE ELIGIO SOBRE UN READ/WRITE CON
008200* TABLA PROPIA DE ORDENAMIENTO PORQUE EL VOLUMEN DIARIO, AUNQUE
008300* PEQUENO HOY, PUEDE CRECER SI SE AGREGAN MAS ACTIVOS AL MISMO
008400* ALIMENTADOR; EL UTILITARIO DE SORT DEL SISTEMA ESCALA MEJOR QUE
008500* UNA TABLA EN MEMORIA DE TAMANO FIJO.
008600 IDENTIFICATION DIVISION.
008700 PROGRAM-ID.    QMA1CLN.
008800 AUTHOR.        LUIS ALBERTO PORTILLO GARCIA.
008900 INSTALLATION.  BANCO INDUSTRIAL S.A. - ANALISIS CUANTITATIVO.
009000 DATE-WRITTEN.  14/01/89.
009100 DATE-COMPILED.
009200 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
009300
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*---------------> EL UPSI-0 CONTROLA LA BITACORA DE DEPURACION
009700*     (VER COMENTARIO EN 220-PROCESS-ONE-RAW-RECORD). SE ACTIVA
009800*     DESDE EL JCL/PARAMETRO DE CORRIDA, NUNCA POR CODIGO.
009900 SPECIAL-NAMES.
010000     UPSI-0 IS WKS-DEBUG-SWITCH ON  STATUS IS WKS-DEBUG-ON
010100                                OFF STATUS IS WKS-DEBUG-OFF.
010200
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500*---------------> ARCHIVO DE ENTRADA: PRECIOS CRUDOS SIN DEPURAR
010600     SELECT RAW-PRICE-FILE  ASSIGN TO RAWPRICE
010700            ORGANIZATION    IS LINE SEQUENTIAL
010800            FILE STATUS     IS FS-RAWPRICE.
010900*---------------> ARCHIVO DE SALIDA: MAESTRO LIMPIO Y ORDENADO
011000     SELECT CLEAN-PRICE-FILE ASSIGN TO CLNPRICE
011100            ORGANIZATION     IS LINE SEQUENTIAL
011200            FILE STATUS      IS FS-CLNPRICE.
011300*---------------> ARCHIVO DE TRABAJO DEL SORT
011400     SELECT SORT-WORK-FILE   ASSIGN TO SORTWK1.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800*-----------------------------------------------------------------
011900*    R E G I S T R O   D E   P R E C I O S   C R U D O S
012000*-----------------------------------------------------------------
012100* CADA RENGLON LLEGA EN TEXTO PLANO, TAL CUAL LO ENTREGA EL
012200* ALIMENTADOR EXTERNO (COMILLAS/SEPARADORES YA REMOVIDOS POR EL
012300* PROCESO DE EXTRACCION PREVIO). NO SE ASUME QUE LOS PRECIOS
012400* SEAN NUMERICOS HASTA QUE 240-VALIDATE-PRICES LO CONFIRME.
012500 FD  RAW-PRICE-FILE RECORDING MODE F.
012600 01  RAW-PRICE-REC.
012700     88  END-OF-RAW-FILE               VALUE HIGH-VALUES.
012800     05  RAW-DATE-TXT              PIC X(10).
012900     05  RAW-OPEN-TXT              PIC X(12).
013000     05  RAW-HIGH-TXT              PIC X(12).
013100     05  RAW-LOW-TXT               PIC X(12).
013200     05  RAW-CLOSE-TXT             PIC X(12).
013300*---------------> VISTA DEL RENGLON COMPLETO, PARA DEPURACION
013400 01  RAW-PRICE-REC-R REDEFINES RAW-PRICE-REC.
013500     05  RAW-PRICE-REC-X           PIC X(58).
013600*-----------------------------------------------------------------
013700*    R E G I S T R O   D E   T R A B A J O   D E L   S O R T
013800*-----------------------------------------------------------------
013900* WRK-SORT-REC ES LA IMAGEN DE TRABAJO QUE EL SORT ORDENA POR
014000* FECHA ANTES DE ENTREGARLA AL MAESTRO DE SALIDA (GIVING). SU
014100* LAYOUT DEBE COINCIDIR EN ORDEN Y LONGITUD CON QM1-CLEAN-PRICE-
014200* REC (COPY QMA1REC MAS ABAJO) PORQUE EL SORT, AL NO COMPARTIR
014300* LA MISMA DESCRIPCION DE REGISTRO ENTRE EL SD Y EL FD DE SALIDA,
014400* TRASLADA LOS BYTES POR POSICION; UN CAMPO QUE SE AGREGUE AQUI
014500* SIN SU CONTRAPARTE EN EL MAESTRO (O VICEVERSA) VIAJARIA VACIO.
014600* TODOS LOS CAMPOS SE LLENAN CON VALOR REAL EN 260 Y 270; NO
014700* QUEDA NINGUN RELLENO ANONIMO QUE REQUIERA LIMPIARSE APARTE.
014800 SD  SORT-WORK-FILE.
014900 01  WRK-SORT-REC.
015000     05  WRK-SORT-DATE             PIC 9(08).
015100     05  WRK-SORT-OPEN             PIC S9(07)V9(04).
015200     05  WRK-SORT-HIGH             PIC S9(07)V9(04).
015300     05  WRK-SORT-LOW              PIC S9(07)V9(04).
015400     05  WRK-SORT-CLOSE            PIC S9(07)V9(04).
015500     05  WRK-SORT-DIRECTION        PIC X(10).
015600*---------------> CAMPOS DE CONTROL Y TRAZABILIDAD (VER QMA1REC)
015700     05  WRK-SORT-REC-STATUS       PIC X(01).
015800     05  WRK-SORT-CURRENCY-CD      PIC X(03).
015900     05  WRK-SORT-SOURCE-FEED      PIC X(08).
016000     05  WRK-SORT-FEED-SEQ         PIC 9(07).
016100     05  WRK-SORT-BATCH-FOLIO      PIC 9(08).
016200     05  WRK-SORT-LOAD-TIME        PIC 9(06).
016300*---------------> RESERVADO PARA CRECIMIENTO FUTURO DEL MAESTRO
016400     05  WRK-SORT-FILLER           PIC X(20).
016500*-----------------------------------------------------------------
016600*    R E G I S T R O   M A E S T R O   D E   S A L I D A
016700*-----------------------------------------------------------------
016800* EL LAYOUT VIVE EN EL COPY QMA1REC PORQUE LO COMPARTEN ESTE
016900* PROGRAMA (LO ESCRIBE VIA SORT GIVING) Y QMA1ANL (LO LEE).
017000 FD  CLEAN-PRICE-FILE RECORDING MODE F.
017100     COPY QMA1REC.
017200
017300 WORKING-STORAGE SECTION.
017400*---------------> CONTADOR DE FECHAS VISTAS, PARA LA TABLA DE
017500*     DUPLICADOS (WKS-SEEN-DATES-TBL, MAS ABAJO)
017600 77  WKS-SEEN-COUNT                PIC 9(04) COMP VALUE ZERO.
017700*-----------------------------------------------------------------
017800*                 V A R I A B L E S   D E   E S T A T U S
017900*-----------------------------------------------------------------
018000* ESTATUS DE ARCHIVO DEVUELTOS POR EL RUN-TIME; '00' ES EXITO.
018100* SE REVISAN DESPUES DE CADA OPEN/READ/WRITE DE RIESGO.
018200 01  FS-RAWPRICE                   PIC X(02) VALUE SPACES.
018300 01  FS-CLNPRICE                   PIC X(02) VALUE SPACES.
018400*-----------------------------------------------------------------
018500*                 C O N T A D O R E S   ( C O M P )
018600*-----------------------------------------------------------------
018700* SE LLEVAN EN BINARIO (COMP) POR SER CAMPOS DE USO INTENSIVO
018800* EN ARITMETICA DE CONTEO; SE IMPRIMEN EN 400-WRITE-STATISTICS.
018900 01  WKS-CONTADORES.
019000     05  WKS-REG-READ              PIC 9(07) COMP VALUE ZERO.
019100     05  WKS-REG-WRITTEN           PIC 9(07) COMP VALUE ZERO.
019200     05  WKS-REG-DROP-DATE         PIC 9(07) COMP VALUE ZERO.
019300     05  WKS-REG-DROP-DUP          PIC 9(07) COMP VALUE ZERO.
019400     05  WKS-REG-DROP-PRICE        PIC 9(07) COMP VALUE ZERO.
019500*-----------------------------------------------------------------
019600*             T A B L A   D E   F E C H A S   V I S T A S
019700*   (PARA DETECTAR DUPLICADOS; SE CONSERVA EL PRIMERO ENCONTRADO)
019800*-----------------------------------------------------------------
019900 01  WKS-SEEN-DATES-TBL.
020000     05  WKS-SEEN-DATE  PIC 9(08) OCCURS 1 TO 9999 TIMES
020100                         DEPENDING ON WKS-SEEN-COUNT
020200                         INDEXED BY IDX-SEEN-TBL.
020300*-----------------------------------------------------------------
020400*          T A B L A   D E   M E S E S   Y   D I A S
020500*   (RESTITUIDA DE LA RUTINA DE FECHAS DEL DEPARTAMENTO;
020600*    FEBRERO LLEVA EL MAXIMO DE ANIO NORMAL, SE AJUSTA POR
020700*    BISIESTO EN 232-VERIFICA-BISIESTO)
020800*-----------------------------------------------------------------
020900 01  WKS-MESES-TBL.
021000     05  WKS-MES-DATOS OCCURS 12 TIMES
021100                       INDEXED BY IDX-MES.
021200         10  WKS-ULTIMO-DIA        PIC 9(02).
021300*---------------> VALORES INICIALES DE LA TABLA DE MESES ANTERIOR
021400 01  WKS-MESES-VALUES.
021500     05  FILLER  PIC 9(02) VALUE 31.
021600     05  FILLER  PIC 9(02) VALUE 28.
021700     05  FILLER  PIC 9(02) VALUE 31.
021800     05  FILLER  PIC 9(02) VALUE 30.
021900     05  FILLER  PIC 9(02) VALUE 31.
022000     05  FILLER  PIC 9(02) VALUE 30.
022100     05  FILLER  PIC 9(02) VALUE 31.
022200     05  FILLER  PIC 9(02) VALUE 31.
022300     05  FILLER  PIC 9(02) VALUE 30.
022400     05  FILLER  PIC 9(02) VALUE 31.
022500     05  FILLER  PIC 9(02) VALUE 30.
022600     05  FILLER  PIC 9(02) VALUE 31.
022700*-----------------------------------------------------------------
022800*       V A R I A B L E S   D E   V A L I D A C I O N
022900*-----------------------------------------------------------------
023000* SWITCHES DE UN SOLO RENGLON; SE REINICIAN AL PRINCIPIO DE CADA
023100* ITERACION EN 220-PROCESS-ONE-RAW-RECORD.
023200 01  WKS-SWITCHES.
023300     05  WKS-DATE-OK-SW            PIC X(01) VALUE 'S'.
023400         88  WKS-DATE-OK                     VALUE 'S'.
023500     05  WKS-PRICE-OK-SW           PIC X(01) VALUE 'S'.
023600         88  WKS-PRICE-OK                    VALUE 'S'.
023700     05  WKS-DUP-OK-SW             PIC X(01) VALUE 'S'.
023800         88  WKS-DUP-OK                      VALUE 'S'.
023900*-----------------------------------------------------------------
024000*     C A M P O S   D E   T R A B A J O   D E   F E C H A
024100*-----------------------------------------------------------------
024200* WKS-DATE-WORK-R PERMITE DESCOMPONER LA FECHA NUMERICA EN SUS
024300* TRES PARTES SIN VOLVER A UNSTRING; SE USA EN 230/232 Y EN LA
024400* VALIDACION DE RANGO DE DIAS POR MES.
024500 01  WKS-DATE-WORK.
024600     05  WKS-DATE-NUM              PIC 9(08) VALUE ZEROS.
024700 01  WKS-DATE-WORK-R REDEFINES WKS-DATE-WORK.
024800     05  WKS-DATE-YYYY             PIC 9(04).
024900     05  WKS-DATE-MM               PIC 9(02).
025000     05  WKS-DATE-DD               PIC 9(02).
025100*---------------> RESIDUOS DE LA PRUEBA DE ANIO BISIESTO (COMP)
025200 01  WKS-YEAR-MOD-4                PIC 9(02) COMP VALUE ZERO.
025300 01  WKS-YEAR-MOD-100               PIC 9(02) COMP VALUE ZERO.
025400 01  WKS-YEAR-MOD-400               PIC 9(03) COMP VALUE ZERO.
025500 01  WKS-ULTIMO-DIA-MES            PIC 9(02) VALUE ZERO.
025600*-----------------------------------------------------------------
025700*     C A M P O S   D E   V A L I D A C I O N   D E   P R E C I O
025800*-----------------------------------------------------------------
025900* WKS-NUMVAL-CHECK RECIBE EL CODIGO DE FUNCTION TEST-NUMVAL
026000* (CERO = CADENA NUMERICA VALIDA). WKS-PRICE-VALUE RECIBE EL
026100* VALOR YA CONVERTIDO POR FUNCTION NUMVAL PARA LA PRUEBA DE CERO.
026200 01  WKS-NUMVAL-CHECK              PIC S9(04) COMP VALUE ZERO.
026300 01  WKS-PRICE-VALUE               PIC S9(07)V9(04) VALUE ZERO.
026400*-----------------------------------------------------------------
026500*     F E C H A   Y   H O R A   D E L   S I S T E M A
026600*          ( P A R A   B A N N E R   Y   A U D I T O R I A )
026700*-----------------------------------------------------------------
026800* WKS-TODAY-DATE-R SE USA TANTO PARA IMPRIMIR EL ENCABEZADO DE
026900* 400-WRITE-STATISTICS COMO PARA DERIVAR EL FOLIO DE LOTE QUE SE
027000* GRABA EN CADA RENGLON DEL MAESTRO (QM1-CLN-BATCH-FOLIO).
027100 01  WKS-TODAY-DATE.
027200     05  WKS-TODAY-NUM             PIC 9(08) VALUE ZEROS.
027300 01  WKS-TODAY-DATE-R REDEFINES WKS-TODAY-DATE.
027400     05  WKS-TODAY-YYYY            PIC 9(04).
027500     05  WKS-TODAY-MM              PIC 9(02).
027600     05  WKS-TODAY-DD              PIC 9(02).
027700*---------------> HORA DE CORRIDA, PARA QM1-CLN-LOAD-TIME
027800 01  WKS-RUN-TIME                  PIC 9(06) VALUE ZEROS.
027900*-----------------------------------------------------------------
028000*     C O N S T A N T E S   D E L   M A E S T R O   D E   S A L I D A
028100*-----------------------------------------------------------------
028200* VALORES FIJOS DE ESTA CORRIDA; SI ALGUN DIA SE MANEJA MAS DE
028300* UNA MONEDA O MAS DE UN ALIMENTADOR DE ORIGEN, ESTOS DOS CAMPOS
028400* PASARIAN A LEERSE DE UN PARAMETRO DE CONTROL EN LUGAR DE VALUE.
028500 01  WKS-CURRENCY-CD               PIC X(03) VALUE 'USD'.
028600 01  WKS-SOURCE-FEED               PIC X(08) VALUE 'RAWPRICE'.
028700*-----------------------------------------------------------------
028800*                 M E N S A J E S   D E   E R R O R
028900*-----------------------------------------------------------------
029000 01  WKS-GUIONES                   PIC X(66) VALUE ALL '='.
029100
029200 PROCEDURE DIVISION.
029300*-----------------------------------------------------------------
029400*     1 0 0  -  P A R R A F O   P R I N C I P A L
029500*-----------------------------------------------------------------
029600* SECUENCIA FIJA: INICIALIZA, ORDENA/DEPURA/ESCRIBE EL MAESTRO,
029700* IMPRIME ESTADISTICAS Y TERMINA. NO HAY REINICIO NI CHECKPOINT;
029800* ES UNA SOLA PASADA POR LOTE (VER BITACORA).
029900 100-MAIN SECTION.
030000     PERFORM 110-INITIALIZE-WORK-AREAS
030100     PERFORM 300-SORT-CLEAN-RECORDS
030200     PERFORM 400-WRITE-STATISTICS
030300     STOP RUN.
030400 100-MAIN-E. EXIT.
030500
030600*-----------------------------------------------------------------
030700*     1 1 0  -  I N I C I A L I Z A   T A B L A S   Y   F E C H A S
030800*-----------------------------------------------------------------
030900* CARGA LA TABLA DE DIAS POR MES, TOMA LA FECHA Y HORA DEL
031000* SISTEMA (LA HORA ALIMENTA QM1-CLN-LOAD-TIME EN 270) Y DEJA EN
031100* CERO EL CONTADOR DE LA TABLA DE FECHAS VISTAS.
031200 110-INITIALIZE-WORK-AREAS SECTION.
031300     MOVE WKS-MESES-VALUES TO WKS-MESES-TBL
031400     ACCEPT WKS-TODAY-DATE FROM DATE YYYYMMDD
031500     ACCEPT WKS-RUN-TIME   FROM TIME
031600     MOVE ZERO TO WKS-SEEN-COUNT.
031700 110-INITIALIZE-WORK-AREAS-E. EXIT.
031800
031900*-----------------------------------------------------------------
032000*     3 0 0  -  O R D E N A   Y   E S C R I B E   M A E S T R O
032100*     (EL SORT ABRE/CIERRA EL ARCHIVO DE SALIDA POR SU CUENTA)
032200*-----------------------------------------------------------------
032300 300-SORT-CLEAN-RECORDS SECTION.
032400*---------------> NO HAY OUTPUT PROCEDURE: EL SORT ESCRIBE
032500*     DIRECTAMENTE EN CLEAN-PRICE-FILE RENGLON POR RENGLON YA
032600*     ORDENADO; WKS-REG-WRITTEN SE VA INCREMENTANDO DENTRO DEL
032700*     INPUT PROCEDURE (PARRAFO 270), NO AQUI.
032800     SORT SORT-WORK-FILE
032900          ON ASCENDING KEY WRK-SORT-DATE
033000          INPUT PROCEDURE IS 200-BUILD-SORT-INPUT
033100          GIVING CLEAN-PRICE-FILE
033200
033300     IF WKS-REG-WRITTEN = ZERO
033400        PERFORM 900-NO-DATA-ERROR
033500     END-IF.
033600 300-SORT-CLEAN-RECORDS-E. EXIT.
033700
033800*-----------------------------------------------------------------
033900*     2 0 0  -  P R O C E D I M I E N T O   D E   E N T R A D A
034000*                D E L   S O R T   ( L E E ,  V A L I D A ,
034100*             D E R I V A   D I R E C C I O N   Y   R E L E A S E )
034200*-----------------------------------------------------------------
034300 200-BUILD-SORT-INPUT SECTION.
034400     OPEN INPUT RAW-PRICE-FILE
034500     IF FS-RAWPRICE NOT = '00'
034600        DISPLAY WKS-GUIONES UPON CONSOLE
034700        DISPLAY 'NO SE PUDO ABRIR RAWPRICE. ESTATUS: ('
034800                FS-RAWPRICE ')' UPON CONSOLE
034900        DISPLAY WKS-GUIONES UPON CONSOLE
035000        MOVE 91 TO RETURN-CODE
035100        STOP RUN
035200     END-IF
035300
035400     PERFORM 210-READ-RAW-RECORD
035500
035600     PERFORM 220-PROCESS-ONE-RAW-RECORD
035700             UNTIL END-OF-RAW-FILE
035800
035900     CLOSE RAW-PRICE-FILE.
036000 200-BUILD-SORT-INPUT-E. EXIT.
036100
036200*---------------> LECTURA SECUENCIAL SIMPLE, SIN REINTENTO
036300 210-READ-RAW-RECORD SECTION.
036400     READ RAW-PRICE-FILE
036500          AT END SET END-OF-RAW-FILE TO TRUE
036600     END-READ.
036700 210-READ-RAW-RECORD-E. EXIT.
036800
036900* CADA RENGLON CRUDO PASA POR TRES FILTROS EN CASCADA (FECHA,
037000* PRECIO, DUPLICADO); SOLO SI LOS TRES APRUEBAN SE DERIVA LA
037100* DIRECCION Y SE ENVIA AL SORT. EL DISPLAY DE DEPURACION (BAJO
037200* UPSI-0) MUESTRA EL RENGLON CRUDO COMPLETO CUANDO SE RECHAZA,
037300* PARA QUE SOPORTE PUEDA IDENTIFICAR LA CAUSA SIN REDIGITAR.
037400 220-PROCESS-ONE-RAW-RECORD SECTION.
037500     ADD 1 TO WKS-REG-READ
037600     SET WKS-DATE-OK  TO TRUE
037700     SET WKS-PRICE-OK TO TRUE
037800     SET WKS-DUP-OK   TO TRUE
037900
038000*---------------> RANGO UNICO: 230 A 270 SE RECORREN EN UNA SOLA
038100*     PASADA PERFORM...THRU. CADA FILTRO QUE RECHAZA EL RENGLON
038200*     SALTA CON GO TO DIRECTO A 270-RELEASE-CLEAN-RECORD-E, SIN
038300*     EJECUTAR LOS FILTROS NI LA DERIVACION QUE QUEDAN DESPUES.
038400     PERFORM 230-VALIDATE-DATE THRU 270-RELEASE-CLEAN-RECORD-E
038500
038600     IF WKS-DEBUG-ON
038700        DISPLAY 'QMA1CLN-DEBUG: RENGLON ' WKS-REG-READ
038800                 ' FECHA=' WKS-DATE-NUM
038900                 ' DATEOK=' WKS-DATE-OK-SW
039000                 ' PRICEOK=' WKS-PRICE-OK-SW
039100                 ' DUPOK=' WKS-DUP-OK-SW
039200        IF NOT WKS-DATE-OK OR NOT WKS-PRICE-OK OR NOT WKS-DUP-OK
039300           DISPLAY 'QMA1CLN-DEBUG: RENGLON RECHAZADO -> '
039400                    RAW-PRICE-REC-X
039500        END-IF
039600     END-IF
039700
039800     PERFORM 210-READ-RAW-RECORD.
039900 220-PROCESS-ONE-RAW-RECORD-E. EXIT.
040000
040100*-----------------------------------------------------------------
040200*     2 3 0  -  V A L I D A   L A   F E C H A
040300*-----------------------------------------------------------------
040400* SE DESCOMPONE RAW-DATE-TXT (FORMATO AAAA-MM-DD) POR UNSTRING;
040500* SI ALGUNA PARTE NO ES NUMERICA, O EL MES/DIA ESTA FUERA DE
040600* RANGO, LA FECHA SE RECHAZA. EL TOPE DE DIA SE VERIFICA CONTRA
040700* LA TABLA DE MESES YA AJUSTADA POR BISIESTO (PARRAFO 232).
040800 230-VALIDATE-DATE.
040900     MOVE ZEROS TO WKS-DATE-NUM
041000     UNSTRING RAW-DATE-TXT DELIMITED BY '-'
041100               INTO WKS-DATE-YYYY WKS-DATE-MM WKS-DATE-DD
041200     END-UNSTRING
041300
041400     IF WKS-DATE-YYYY IS NOT NUMERIC
041500        OR WKS-DATE-MM IS NOT NUMERIC
041600        OR WKS-DATE-DD IS NOT NUMERIC
041700        OR WKS-DATE-YYYY = ZERO
041800        OR WKS-DATE-MM < 1 OR WKS-DATE-MM > 12
041900        OR WKS-DATE-DD < 1 OR WKS-DATE-DD > 31
042000        SET WKS-DATE-OK TO FALSE
042100     ELSE
042200        PERFORM 232-VERIFICA-BISIESTO
042300        SET IDX-MES TO WKS-DATE-MM
042400        MOVE WKS-ULTIMO-DIA(IDX-MES) TO WKS-ULTIMO-DIA-MES
042500        IF WKS-DATE-DD > WKS-ULTIMO-DIA-MES
042600           SET WKS-DATE-OK TO FALSE
042700        END-IF
042800     END-IF
042900
043000     IF NOT WKS-DATE-OK
043100        ADD 1 TO WKS-REG-DROP-DATE
043200*---------------> FECHA RECHAZADA: SALE DEL RANGO SIN TOCAR
043300*         PRECIO, DUPLICADO NI DIRECCION DE ESTE RENGLON.
043400        GO TO 270-RELEASE-CLEAN-RECORD-E
043500     END-IF.
043600
043700*-----------------------------------------------------------------
043800*     2 3 2  -  A J U S T A   F E B R E R O   B I S I E S T O
043900*-----------------------------------------------------------------
044000* REGLA GREGORIANA COMPLETA: DIVISIBLE ENTRE 4 Y (NO DIVISIBLE
044100* ENTRE 100 O SI DIVISIBLE ENTRE 400). LOS RESIDUOS SE GUARDAN
044200* EN CAMPOS COMP PORQUE SE RECALCULAN EN CADA RENGLON VALIDO.
044300 232-VERIFICA-BISIESTO.
044400     MOVE 28 TO WKS-ULTIMO-DIA(2)
044500     DIVIDE WKS-DATE-YYYY BY 4   GIVING WKS-YEAR-MOD-4
044600            REMAINDER WKS-YEAR-MOD-4
044700     DIVIDE WKS-DATE-YYYY BY 100 GIVING WKS-YEAR-MOD-100
044800            REMAINDER WKS-YEAR-MOD-100
044900     DIVIDE WKS-DATE-YYYY BY 400 GIVING WKS-YEAR-MOD-400
045000            REMAINDER WKS-YEAR-MOD-400
045100     IF WKS-YEAR-MOD-4 = ZERO
045200        AND (WKS-YEAR-MOD-100 NOT = ZERO
045300             OR WKS-YEAR-MOD-400 = ZERO)
045400        MOVE 29 TO WKS-ULTIMO-DIA(2)
045500     END-IF.
045600 232-VERIFICA-BISIESTO-E. EXIT.
045700
045800*-----------------------------------------------------------------
045900*     2 4 0  -  V A L I D A   O P E N / H I G H / L O W / C L O S E
046000*-----------------------------------------------------------------
046100* LOS CUATRO PRECIOS SE PRUEBAN CON TEST-NUMVAL ANTES DE
046200* CONVERTIRLOS CON NUMVAL (EVITA UN ABEND POR DATO NO NUMERICO);
046300* UN PRECIO CERO SE CONSIDERA TAN INVALIDO COMO UNO NO NUMERICO,
046400* POR SOLICITUD DEL AREA DE RIESGO (VER BITACORA 03/02/89). LA
046500* CADENA SE CORTA EN EL PRIMER CAMPO MALO PARA NO SOBRESCRIBIR
046600* WKS-PRICE-VALUE CON DATOS QUE YA NO IMPORTAN.
046700 240-VALIDATE-PRICES.
046800     COMPUTE WKS-NUMVAL-CHECK = FUNCTION TEST-NUMVAL(RAW-OPEN-TXT)
046900     IF WKS-NUMVAL-CHECK NOT = ZERO
047000        SET WKS-PRICE-OK TO FALSE
047100     ELSE
047200        COMPUTE WKS-PRICE-VALUE = FUNCTION NUMVAL(RAW-OPEN-TXT)
047300        IF WKS-PRICE-VALUE = ZERO
047400           SET WKS-PRICE-OK TO FALSE
047500        END-IF
047600     END-IF
047700
047800     IF WKS-PRICE-OK
047900        COMPUTE WKS-NUMVAL-CHECK =
048000                FUNCTION TEST-NUMVAL(RAW-HIGH-TXT)
048100        IF WKS-NUMVAL-CHECK NOT = ZERO
048200           SET WKS-PRICE-OK TO FALSE
048300        ELSE
048400           COMPUTE WKS-PRICE-VALUE = FUNCTION NUMVAL(RAW-HIGH-TXT)
048500           IF WKS-PRICE-VALUE = ZERO
048600              SET WKS-PRICE-OK TO FALSE
048700           END-IF
048800        END-IF
048900     END-IF
049000
049100     IF WKS-PRICE-OK
049200        COMPUTE WKS-NUMVAL-CHECK =
049300                FUNCTION TEST-NUMVAL(RAW-LOW-TXT)
049400        IF WKS-NUMVAL-CHECK NOT = ZERO
049500           SET WKS-PRICE-OK TO FALSE
049600        ELSE
049700           COMPUTE WKS-PRICE-VALUE = FUNCTION NUMVAL(RAW-LOW-TXT)
049800           IF WKS-PRICE-VALUE = ZERO
049900              SET WKS-PRICE-OK TO FALSE
050000           END-IF
050100        END-IF
050200     END-IF
050300
050400     IF WKS-PRICE-OK
050500        COMPUTE WKS-NUMVAL-CHECK =
050600                FUNCTION TEST-NUMVAL(RAW-CLOSE-TXT)
050700        IF WKS-NUMVAL-CHECK NOT = ZERO
050800           SET WKS-PRICE-OK TO FALSE
050900        ELSE
051000           COMPUTE WKS-PRICE-VALUE = FUNCTION NUMVAL(RAW-CLOSE-TXT)
051100           IF WKS-PRICE-VALUE = ZERO
051200              SET WKS-PRICE-OK TO FALSE
051300           END-IF
051400        END-IF
051500     END-IF
051600
051700     IF NOT WKS-PRICE-OK
051800        ADD 1 TO WKS-REG-DROP-PRICE
051900*---------------> PRECIO RECHAZADO: SALE DEL RANGO SIN DEPURAR
052000*         DUPLICADOS NI DERIVAR DIRECCION DE ESTE RENGLON.
052100        GO TO 270-RELEASE-CLEAN-RECORD-E
052200     END-IF.
052300 240-VALIDATE-PRICES-E. EXIT.
052400
052500*-----------------------------------------------------------------
052600*     2 5 0  -  D E T E C T A   F E C H A   D U P L I C A D A
052700*     (SE CONSERVA EL PRIMER RENGLON DE CADA FECHA)
052800*-----------------------------------------------------------------
052900* BUSQUEDA LINEAL SOBRE LA TABLA DE FECHAS VISTAS; EL VOLUMEN
053000* DIARIO DE UN SOLO ACTIVO NO JUSTIFICA UNA BUSQUEDA BINARIA
053100* (VER BITACORA 30/03/93 SOBRE EL TOPE DE 9999 RENGLONES).
053200 250-CHECK-DUPLICATE.
053300     SET WKS-DUP-OK TO TRUE
053400     IF WKS-SEEN-COUNT > ZERO
053500        SET IDX-SEEN-TBL TO 1
053600        SEARCH WKS-SEEN-DATE
053700           AT END
053800              CONTINUE
053900           WHEN WKS-SEEN-DATE(IDX-SEEN-TBL) = WKS-DATE-NUM
054000              SET WKS-DUP-OK TO FALSE
054100        END-SEARCH
054200     END-IF
054300
054400     IF WKS-DUP-OK
054500        ADD 1 TO WKS-SEEN-COUNT
054600        SET IDX-SEEN-TBL TO WKS-SEEN-COUNT
054700        MOVE WKS-DATE-NUM TO WKS-SEEN-DATE(IDX-SEEN-TBL)
054800     ELSE
054900        ADD 1 TO WKS-REG-DROP-DUP
055000*---------------> FECHA DUPLICADA: SALE DEL RANGO SIN DERIVAR
055100*         LA DIRECCION DE ESTE RENGLON.
055200        GO TO 270-RELEASE-CLEAN-RECORD-E
055300     END-IF.
055400 250-CHECK-DUPLICATE-E. EXIT.
055500
055600*-----------------------------------------------------------------
055700*     2 6 0  -  D E R I V A   L A   D I R E C C I O N
055800*-----------------------------------------------------------------
055900* SE RECONVIERTEN LOS CUATRO PRECIOS (YA SABEMOS QUE SON VALIDOS
056000* POR 240) DIRECTAMENTE SOBRE LOS CAMPOS DE SALIDA DEL SORT, PARA
056100* NO DUPLICAR WKS-PRICE-VALUE. LA DIRECCION SOLO COMPARA CIERRE
056200* CONTRA APERTURA; NO INTERVIENE EL MAXIMO/MINIMO DEL DIA.
056300 260-DERIVE-DIRECTION.
056400     COMPUTE WRK-SORT-OPEN  = FUNCTION NUMVAL(RAW-OPEN-TXT)
056500     COMPUTE WRK-SORT-HIGH  = FUNCTION NUMVAL(RAW-HIGH-TXT)
056600     COMPUTE WRK-SORT-LOW   = FUNCTION NUMVAL(RAW-LOW-TXT)
056700     COMPUTE WRK-SORT-CLOSE = FUNCTION NUMVAL(RAW-CLOSE-TXT)
056800
056900     EVALUATE TRUE
057000         WHEN WRK-SORT-CLOSE > WRK-SORT-OPEN
057100              MOVE 'UP'         TO WRK-SORT-DIRECTION
057200         WHEN WRK-SORT-CLOSE < WRK-SORT-OPEN
057300              MOVE 'DOWN'       TO WRK-SORT-DIRECTION
057400         WHEN OTHER
057500              MOVE 'BREAK EVEN' TO WRK-SORT-DIRECTION
057600     END-EVALUATE.
057700 260-DERIVE-DIRECTION-E. EXIT.
057800
057900*-----------------------------------------------------------------
058000*     2 7 0  -  E N V I A   E L   R E N G L O N   L I M P I O
058100*                A L   S O R T   ( R E L E A S E )
058200*-----------------------------------------------------------------
058300* ADEMAS DE LA FECHA Y LOS PRECIOS YA DERIVADOS, SE LLENAN AQUI
058400* LOS CAMPOS DE CONTROL DEL MAESTRO: ESTATUS 'A' (ACTIVO, NINGUN
058500* RENGLON SE MARCA SUPERSEDIDO EN ESTE PROGRAMA), LA MONEDA Y EL
058600* ALIMENTADOR DE ORIGEN (CONSTANTES DE ESTA CORRIDA), LA
058700* SECUENCIA DEL RENGLON DENTRO DEL CRUDO (PARA RASTREAR UN
058800* REGISTRO DEL MAESTRO HASTA SU LINEA DE ORIGEN EN RAWPRICE), EL
058900* FOLIO DE LOTE (LA FECHA DE CORRIDA) Y LA HORA DE CARGA.
059000* REVISION DE AUDITORIA 04/08/26: SE ELIMINA EL MOVE SPACES TO
059100* FILLER OF WRK-SORT-REC; FILLER NO SE PUEDE CALIFICAR NI
059200* REFERENCIAR POR NOMBRE EN NINGUN DIALECTO DE COBOL Y EL
059300* RENGLON YA QUEDA COMPLETAMENTE LLENADO CAMPO POR CAMPO ABAJO.
059400 270-RELEASE-CLEAN-RECORD.
059500     MOVE WKS-DATE-NUM    TO WRK-SORT-DATE
059600     MOVE 'A'             TO WRK-SORT-REC-STATUS
059700     MOVE WKS-CURRENCY-CD TO WRK-SORT-CURRENCY-CD
059800     MOVE WKS-SOURCE-FEED TO WRK-SORT-SOURCE-FEED
059900     MOVE WKS-REG-READ    TO WRK-SORT-FEED-SEQ
060000     MOVE WKS-TODAY-NUM   TO WRK-SORT-BATCH-FOLIO
060100     MOVE WKS-RUN-TIME    TO WRK-SORT-LOAD-TIME
060200     RELEASE WRK-SORT-REC
060300     ADD 1 TO WKS-REG-WRITTEN.
060400 270-RELEASE-CLEAN-RECORD-E. EXIT.
060500
060600*-----------------------------------------------------------------
060700*     4 0 0  -  E S T A D I S T I C A S   D E   L A   C O R R I D A
060800*-----------------------------------------------------------------
060900* RESUMEN IMPRESO EN CONSOLA/SYSOUT; NO ES UN REPORTE FORMAL DEL
061000* NEGOCIO, ES UNA BITACORA DE OPERACION PARA EL OPERADOR DE LOTE.
061100 400-WRITE-STATISTICS SECTION.
061200     DISPLAY WKS-GUIONES
061300     DISPLAY 'QMA1CLN - DEPURACION DE PRECIOS - '
061400             WKS-TODAY-DD '/' WKS-TODAY-MM '/' WKS-TODAY-YYYY
061500     DISPLAY WKS-GUIONES
061600     DISPLAY '  RENGLONES LEIDOS              : ' WKS-REG-READ
061700     DISPLAY '  DESCARTADOS POR FECHA INVALIDA: '
061800              WKS-REG-DROP-DATE
061900     DISPLAY '  DESCARTADOS POR DUPLICADO     : ' WKS-REG-DROP-DUP
062000     DISPLAY '  DESCARTADOS POR PRECIO        : '
062100              WKS-REG-DROP-PRICE
062200     DISPLAY '  RENGLONES ESCRITOS EN MAESTRO : ' WKS-REG-WRITTEN
062300     DISPLAY WKS-GUIONES.
062400 400-WRITE-STATISTICS-E. EXIT.
062500
062600*-----------------------------------------------------------------
062700*     9 0 0  -  N I N G U N   R E N G L O N   S O B R E V I V I O
062800*-----------------------------------------------------------------
062900* SUCEDE CUANDO TODO EL CRUDO SE RECHAZA (FECHA/PRECIO/DUPLICADO)
063000* O EL ARCHIVO DE ENTRADA LLEGA VACIO. EL MAESTRO DE SALIDA NO SE
063100* GENERA (EL SORT GIVING NO ESCRIBE RENGLONES) Y EL RETURN-CODE
063200* SE DEJA EN 91 PARA QUE EL JCL LO DETECTE Y NO ENCADENE QMA1ANL.
063300 900-NO-DATA-ERROR SECTION.
063400     DISPLAY WKS-GUIONES UPON CONSOLE
063500     DISPLAY 'QMA1CLN - NO SOBREVIVIO NINGUN RENGLON DE PRECIOS'
063600              UPON CONSOLE
063700     DISPLAY 'EL MAESTRO CLNPRICE NO SE GENERA.' UPON CONSOLE
063800     DISPLAY WKS-GUIONES UPON CONSOLE
063900     MOVE 91 TO RETURN-CODE.
064000 900-NO-DATA-ERROR-E. EXIT.
064100
064200 END PROGRAM QMA1CLN.
